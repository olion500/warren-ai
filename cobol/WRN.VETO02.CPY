000100* WRN.VETO02
000110* VETO RULE TABLE RECORD - CONFIGURATION INPUT LOADED INTO
000120* W1-VETO-RULE-TABLE AT THE START OF THE RUN.  ONE HEADER
000130* RECORD, ONE DETAIL RECORD PER AUTOMATIC-VETO RULE, ONE
000140* TRAILER RECORD CARRYING THE RULE COUNT - SAME HH/DD/TT
000150* SHAPE THE BALANCING FEED USES.
000160*
000170* MAINTENANCE HISTORY
000180* 03/11/93  RBH  WARN-0131  ORIGINAL VETO TABLE LAYOUT
000190* 08/02/95  TLK  WARN-0205  ADDED RULE-SET-ID TO HEADER REC
000200* 01/08/99  DWP  WARN-0291  Y2K - EXPANDED RUN DATE TO CCYY
000210* 09/30/02  CMS  WARN-0347  ADDED TRAILER RULE COUNT AREA
000220*
000230        01  WRN-VETO-RULE-RECORD.
000240* HH/DD/TT MATCHES THE BALANCING FEED THIS SHOP USES EVERYWHERE
000250            05  WRN-VETO-REC-TYPE-CDE       PIC X(2).
000260            88  WRN-VETO-REC-HEADER            VALUE 'HH'.
000270            88  WRN-VETO-REC-DETAIL            VALUE 'DD'.
000280            88  WRN-VETO-REC-TRAILER           VALUE 'TT'.
000290* HEADER CARRIES THE RUN DATE AND WHICH RULE SET IS LOADED
000300            05  WRN-VETO-HEADER-AREA.
000310            10  WRN-VETO-RUN-DTE.
000320            15  WRN-VETO-RUN-YYYY-DTE.
000330* CENTURY/YEAR SPLIT OUT OF THE RUN DATE - Y2K, WARN-0291
000340             20  WRN-VETO-RUN-CC-DTE    PIC 9(2).
000350             20  WRN-VETO-RUN-YY-DTE    PIC 9(2).
000360* MONTH AND DAY ROUND OUT THE RUN DATE
000370         15  WRN-VETO-RUN-MM-DTE        PIC 9(2).
000380         15  WRN-VETO-RUN-DD-DTE        PIC 9(2).
000390* LETS THE SAME PROGRAM RUN A DIFFERENT RULE SET BY REQUEST
000400            10  WRN-VETO-RULE-SET-ID       PIC X(10).
000410            10  FILLER                     PIC X(122).
000420* ONE ROW PER AUTOMATIC-VETO RULE - METRIC, OPERATOR, THRESHOLD
000430            05  WRN-VETO-DETAIL-AREA REDEFINES WRN-VETO-HEADER-AREA.
000440* FREE-FORM - SHOWS UP IN THE AUDIT TRAIL, NOT THE MEMO ITSELF
000450            10  WRN-VETO-RULE-NAME         PIC X(30).
000460* ALWAYS A TODAY - VETO RULES ARE ALL AUTOMATIC REJECTS
000470            10  WRN-VETO-SEVERITY-CDE      PIC X(1).
000480            88  WRN-VETO-SEVERITY-A            VALUE 'A'.
000490* ONE OF THE FIVE NAMES 5120-RESOLVE-METRIC KNOWS HOW TO LOOK UP
000500            10  WRN-VETO-METRIC-NM         PIC X(20).
000510            88  WRN-VETO-METRIC-BENEISH        VALUE
000520                                         'BENEISH-M-SCORE     '.
000530            88  WRN-VETO-METRIC-CFO-NI         VALUE
000540                                         'CFO-NI-RATIO        '.
000550            88  WRN-VETO-METRIC-MOAT           VALUE
000560                                         'MOAT-SCORE          '.
000570            88  WRN-VETO-METRIC-MOS            VALUE
000580                                         'MOS                 '.
000590            88  WRN-VETO-METRIC-OWNER-EARN     VALUE
000600                                         'OWNER-EARNINGS      '.
000610* GT/LT/GE/LE/EQ - 5130-TEST-CONDITION KNOWS ALL FIVE
000620            10  WRN-VETO-OPERATOR-CDE      PIC X(2).
000630* GREATER THAN - METRIC MUST EXCEED THE THRESHOLD TO TRIP
000640            88  WRN-VETO-OP-GT                 VALUE 'GT'.
000650* LESS THAN - METRIC MUST FALL SHORT OF THE THRESHOLD TO TRIP
000660            88  WRN-VETO-OP-LT                 VALUE 'LT'.
000670            88  WRN-VETO-OP-GE                 VALUE 'GE'.
000680            88  WRN-VETO-OP-LE                 VALUE 'LE'.
000690            88  WRN-VETO-OP-EQ                 VALUE 'EQ'.
000700* THE CUTOFF THE METRIC IS TESTED AGAINST
000710            10  WRN-VETO-THRESHOLD-VL      PIC S9(9)V9(4)
000720                         SIGN IS TRAILING SEPARATE.
000730* COPIED STRAIGHT INTO THE RESULT RECORDS VETO REASON IF IT TRIPS
000740            10  WRN-VETO-DESCRIPTION-TXT   PIC X(60).
000750            10  FILLER                     PIC X(13).
000760* TRAILER CARRIES THE RULE COUNT FOR A BALANCING CHECK AT LOAD
000770            05  WRN-VETO-TRAILER-AREA REDEFINES WRN-VETO-HEADER-AREA.
000780* HOW MANY DETAIL ROWS WERE LOADED - 1000 CHECKS THIS AT EOF
000790            10  WRN-VETO-RULE-COUNT-CT     PIC 9(5) COMP.
000800            10  FILLER                     PIC X(135).
000810*   WHOLE HEADER AREA RESTATED AS ONE RAW FIELD SO THE LOAD
000820*   PARAGRAPH CAN MOVE A RECORD IN ONE SHOT BEFORE EDITING IT
000830            05  WRN-VETO-RAW-AREA REDEFINES WRN-VETO-HEADER-AREA
000840                                        PIC X(140).
