000100*****************************************************************
000110* WARN.R00100 - WARREN INVESTMENT ANALYSIS ENGINE
000120* BATCH DRIVER FOR THE FIVE-STAGE CANDIDATE ANALYSIS PIPELINE -
000130* DATA QUALITY/MOAT, VALUATION, DEVILS ADVOCATE, PORTFOLIO AND
000140* MEMO/AUDIT.  READS ONE CANDIDATE PER TICKER, LOADS THE VETO
000150* RULE TABLE ONCE, AND PRODUCES ONE RESULT RECORD PLUS ONE MEMO
000160* BLOCK PER CANDIDATE.  CONTROL TOTALS PRINT AT END OF RUN.
000170*****************************************************************
000180*
000190* CHANGE LOG
000200* DATE      INIT  REQUEST    DESCRIPTION
000210* 07/14/92  RBH   WARN-0114  ORIGINAL BATCH DRIVER, PILOT RUN
000220*                            OF 40 TICKERS - DQA/VA ONLY
000230* 02/02/93  RBH   WARN-0131  ADDED DEVILS ADVOCATE VETO SCAN
000240*                            AND PORTFOLIO DECISION STAGES
000250* 05/14/93  RBH   WARN-0131  ADDED COUNTER-ARGUMENT TABLE AND
000260*                            BEAR-CASE SECTION OF MEMO
000270* 08/02/95  TLK   WARN-0205  RULE TABLE NOW HH/DD/TT SHAPED
000280*                            TO MATCH THE BALANCING FEED
000290* 11/09/94  TLK   WARN-0188  ADDED BENEISH M-SCORE WARNING
000300*                            AND OWN SQUARE ROOT ROUTINE
000310* 06/21/96  TLK   WARN-0233  ADDED GROWTH CAPEX FALLBACK AND
000320*                            MARGIN/ROIC/GROWTH STABILITY
000330* 04/30/97  TLK   WARN-0256  CORRECTED MOAT SCORE CAP AT 100
000340*                            - WAS ALLOWING NEGATIVE SCORES
000350* 01/08/99  DWP   WARN-0291  Y2K - RUN DATE NOW CCYYMMDD,
000360*                            RESULT RECORD DATE FIELDS WIDENED
000370* 09/30/02  CMS   WARN-0347  ADDED MONITORING PRICE PAIR AND
000380*                            QUARTERLY REVIEW FLAG TO PA
000390* 04/18/05  CMS   WARN-0402  ADDED WARNING/ARGUMENT COUNT
000400*                            BREAKOUT ON RESULT RECORD
000410* 11/02/06  CMS   WARN-0418  SEPARATED RISKS LIST FROM THE
000420*                            BEAR-CASE SECTION PER COMPLIANCE
000430* 03/16/09  CMS   WARN-0469  VETO LOAD HUNG ON THE HEADER REC -
000440*                            NOW ADVANCES THE READ ON A SKIPPED
000450*                            ROW.  RESET THE FINDING TABLE INDEX
000460*                            PER CANDIDATE - WAS CARRYING PRIOR
000470*                            TICKERS' WARNINGS INTO EVERY MEMO
000480*                            AFTER THE FIRST.  FIXED INVERTED
000490*                            BENEISH MONITOR BAND TEST IN 5260
000500* 04/02/09  CMS   WARN-0471  3410/3420 STABILITY HALVES WERE
000510*                            CODED TO THE 20/10.0 PATTERN OF THE
000520*                            LEVEL HALF INSTEAD OF THE 15/7.5 CAP
000530*                            THEIR OWN HEADERS CALL FOR - MOAT
000540*                            SCORE COULD CLEAR THE 60-POINT PA
000550*                            GATE ON CANDIDATES THE RULES MEANT
000560*                            TO WATCH.  BROUGHT IN LINE WITH 3430
000570*
000580        IDENTIFICATION DIVISION.
000590        PROGRAM-ID.    WARREN-ANALYSIS-ENGINE.
000600        AUTHOR.        R B HALVORSEN.
000610        INSTALLATION.  INVESTMENT RESEARCH SYSTEMS GROUP.
000620        DATE-WRITTEN.  07/14/1992.
000630        DATE-COMPILED.
000640        SECURITY.      INTERNAL USE ONLY.
000650*
000660        ENVIRONMENT DIVISION.
000670        CONFIGURATION SECTION.
000680        SOURCE-COMPUTER.   IBM-370.
000690        OBJECT-COMPUTER.   IBM-370.
000700        SPECIAL-NAMES.
000710            C01 IS TOP-OF-FORM
000720      UPSI-0 IS WRN-TEST-RUN-SWITCH
000730      CLASS WRN-ALPHA-CLASS IS 'A' THRU 'Z'.
000740        FILE-CONTROL.
000750            SELECT CANDIDATE-FILE ASSIGN TO "CANDFILE"
000760          ORGANIZATION IS LINE SEQUENTIAL.
000770            SELECT VETO-RULES-FILE ASSIGN TO "VETOFILE"
000780          ORGANIZATION IS LINE SEQUENTIAL.
000790            SELECT RESULTS-FILE ASSIGN TO "RESULTFL"
000800          ORGANIZATION IS LINE SEQUENTIAL.
000810            SELECT MEMO-REPORT ASSIGN TO "MEMORPT"
000820          ORGANIZATION IS LINE SEQUENTIAL.
000830*
000840        DATA DIVISION.
000850        FILE SECTION.
000860        FD  CANDIDATE-FILE.
000870            COPY "WRN.CAND01.CPY".
000880*
000890        FD  VETO-RULES-FILE.
000900            COPY "WRN.VETO02.CPY".
000910*
000920        FD  RESULTS-FILE.
000930            COPY "WRN.RSLT03.CPY".
000940*
000950        FD  MEMO-REPORT.
000960            01  WRN-MEMO-LINE.
000970          05  WRN-MEMO-TEXT               PIC X(130).
000980          05  FILLER                      PIC X(2).
000990*
001000        WORKING-STORAGE SECTION.
001010*
001020* END-OF-FILE SWITCHES AND TEST-RUN SWITCH - LEARNED FROM THE
001030* INDEXING PROGRAMS, OUR OWN FEEDS NEVER NEEDED ONE BEFORE
001040        77  W0-EOF-CAND-SW                PIC 9(1)       VALUE 0.
001050          88  W0-EOF-CAND                       VALUE 1.
001060        77  W0-EOF-VETO-SW                PIC 9(1)       VALUE 0.
001070          88  W0-EOF-VETO                       VALUE 1.
001080*
001090* THRESHOLDS AND RATE CONSTANTS - WARN-0131/0233/0347
001100        77  W0-DEFAULT-TAX-RATE           PIC 9(1)V9(4)  VALUE 0.2500.
001110        77  W0-MAINT-CAPEX-RATE           PIC 9(1)V9(4)  VALUE 0.5000.
001120        77  W0-CFO-MAINT-CAPEX-RATE       PIC 9(1)V9(4)  VALUE 0.3000.
001130*
001140* SUBSCRIPTS AND TABLE INDICES - ALL COMP PER SHOP STANDARD
001150        01  W1-SUBSCRIPTS.
001160          05  W1-VETO-RULE-COUNT          PIC 9(3)  COMP.
001170          05  W1-SCAN-IDX                 PIC 9(3)  COMP.
001180          05  W1-WARN-IDX                 PIC 9(3)  COMP.
001190          05  W1-ARG-IDX                  PIC 9(3)  COMP.
001200          05  W1-HIST-IDX                 PIC 9(3)  COMP.
001210          05  W1-HIST-ROW-IDX             PIC 9(1)  COMP.
001220          05  FILLER                      PIC X(10).
001230*
001240* HISTORY SAMPLE-STATISTICS WORK AREA - MEAN/VARIANCE/STDEV
001250* OF WHICHEVER HISTORY ROW W1-HIST-ROW-IDX POINTS AT - TLK
001260        01  W1-HIST-STATS-WORK.
001270          05  W1-HIST-N                   PIC 9(1)  COMP.
001280          05  W1-HIST-SUM     PIC S9(5)V9(4) SIGN IS TRAILING SEPARATE.
001290          05  W1-HIST-MEAN    PIC S9(5)V9(4) SIGN IS TRAILING SEPARATE.
001300          05  W1-HIST-SUMSQ-DEV PIC S9(7)V9(4) SIGN IS TRAILING SEPARATE.
001310          05  W1-HIST-VARIANCE PIC S9(7)V9(4) SIGN IS TRAILING SEPARATE.
001320          05  W1-HIST-STDEV   PIC S9(5)V9(4) SIGN IS TRAILING SEPARATE.
001330          05  FILLER                      PIC X(10).
001340*
001350* SQUARE ROOT WORK AREA - SHOP HAS NO INTRINSIC FUNCTIONS SO
001360* WE ITERATE A NEWTON APPROXIMATION OURSELVES - SEE 3356 - TLK
001370        01  W1-SQRT-WORK.
001380          05  W1-SQRT-ESTIMATE  PIC S9(7)V9(4) SIGN IS TRAILING SEPARATE.
001390          05  W1-SQRT-ITERATION-CT        PIC 9(2)  COMP.
001400          05  FILLER                      PIC X(8).
001410*
001420* MOAT SCORE FACTOR WORK AREA - PRICING POWER, ROIC PERSISTENCE
001430* AND GROWTH STABILITY, EACH SCORED 0-25 AND SUMMED - WARN-0233
001440        01  W1-MOAT-SCORE-WORK.
001450          05  W1-MOAT-LEVEL    PIC S9(3)V9(4) SIGN IS TRAILING SEPARATE.
001460          05  W1-MOAT-STABLE   PIC S9(3)V9(4) SIGN IS TRAILING SEPARATE.
001470          05  W1-MOAT-PRICE-PWR PIC S9(3)V9(4) SIGN IS TRAILING SEPARATE.
001480          05  W1-MOAT-ROIC-PERS PIC S9(3)V9(4) SIGN IS TRAILING SEPARATE.
001490          05  W1-MOAT-GROW-STAB PIC S9(3)V9(4) SIGN IS TRAILING SEPARATE.
001500          05  W1-MOAT-TOTAL-RT PIC S9(3)V9(4) SIGN IS TRAILING SEPARATE.
001510          05  FILLER                      PIC X(8).
001520*
001530* DQA/VA WORK AMOUNTS - NOPAT, INVESTED CAPITAL, AVERAGE EQUITY
001540* AND MAINTENANCE CAPEX, PLUS THE EFFECTIVE TAX RATE USED - RBH
001550        01  W1-WORK-AMOUNTS.
001560          05  W1-EFFECTIVE-TAX-RATE       PIC 9(1)V9(4).
001570          05  W1-NOPAT-AT      PIC S9(11)V99 SIGN IS TRAILING SEPARATE.
001580          05  W1-INVESTED-CAPITAL-AT PIC S9(11) SIGN IS TRAILING SEPARATE.
001590          05  W1-AVG-EQUITY-AT PIC S9(11)V9 SIGN IS TRAILING SEPARATE.
001600          05  W1-MAINT-CAPEX-AT PIC S9(11) SIGN IS TRAILING SEPARATE.
001610          05  FILLER                      PIC X(10).
001620*
001630* WARNING/ARGUMENT COUNTERS FOR THE CANDIDATE IN PROCESS -
001640* RESET AT THE TOP OF EACH CANDIDATE, MOVED TO THE RESULT
001650* RECORD BY 7100, AND ROLLED INTO THE RUN TOTALS BY 7300
001660        01  W1-PER-RECORD-COUNTS.
001670          05  W1-WARN-A-CT               PIC 9(2)  COMP.
001680          05  W1-WARN-B-CT               PIC 9(2)  COMP.
001690          05  W1-WARN-C-CT               PIC 9(2)  COMP.
001700          05  W1-ARG-A-CT                PIC 9(2)  COMP.
001710          05  W1-ARG-B-CT                PIC 9(2)  COMP.
001720          05  W1-ARG-C-CT                PIC 9(2)  COMP.
001730          05  FILLER                     PIC X(10).
001740*
001750* MISSING-FIELD WORK FOR 3630 - SEVERITY AND FIELD NAME ARE
001760* SET BY THE CALLER BEFORE THE PARAGRAPH IS PERFORMED
001770        01  W1-MISSING-WORK.
001780          05  W1-MISSING-SEV             PIC X(1).
001790          05  W1-MISSING-FIELD           PIC X(25).
001800          05  FILLER                     PIC X(4).
001810*
001820* METRIC RESOLUTION WORK FOR THE VETO SCAN - 5120/5130 - RBH
001830        01  W1-METRIC-VALUE-WORK.
001840          05  W1-METRIC-VALUE-AT PIC S9(9)V9(4) SIGN IS TRAILING SEPARATE.
001850          05  W1-METRIC-FOUND-CDE         PIC X(1).
001860              88  W1-METRIC-FOUND                 VALUE 'Y'.
001870          05  W1-CONDITION-CDE           PIC X(1).
001880              88  W1-CONDITION-TRUE               VALUE 'Y'.
001890          05  FILLER                     PIC X(8).
001900*
001910* VETO SCAN RESULT FOR THE CANDIDATE IN PROCESS - REDEFINED
001920* BELOW AS AN 80-BYTE RAW AREA FOR A SINGLE CLEAR-OUT MOVE
001930        01  W1-VETO-SCAN-WORK.
001940          05  W1-VETO-FOUND-CDE          PIC X(1).
001950              88  W1-VETO-FOUND                   VALUE 'Y'.
001960              88  W1-VETO-NOT-FOUND               VALUE 'N'.
001970          05  W1-VETO-REASON-TXT         PIC X(60).
001980          05  FILLER                     PIC X(19).
001990        01  W1-VETO-SCAN-ALT REDEFINES W1-VETO-SCAN-WORK.
002000          05  W1-VETO-SCAN-BYTES         PIC X(76).
002010          05  FILLER                     PIC X(4).
002020*
002030* RUN-END CONTROL TOTALS - REDEFINED AS A TABLE BELOW SO THE
002040* 9000 FOOTER PARAGRAPH CAN WALK THEM IN ONE LOOP - WARN-0402
002050        01  W1-CONTROL-TOTALS.
002060          05  W1-RECS-READ-CT            PIC 9(7)  COMP.
002070          05  W1-BUY-CT                  PIC 9(7)  COMP.
002080          05  W1-WATCH-CT                PIC 9(7)  COMP.
002090          05  W1-REJECT-CT               PIC 9(7)  COMP.
002100          05  W1-VETO-TOTAL-CT           PIC 9(7)  COMP.
002110          05  W1-WARN-A-TOTAL-CT         PIC 9(7)  COMP.
002120          05  FILLER                     PIC X(10).
002130        01  W1-CONTROL-TOTALS-ALT REDEFINES W1-CONTROL-TOTALS.
002140          05  W1-TOTALS-TABLE  PIC 9(7) COMP OCCURS 6 TIMES.
002150          05  FILLER                     PIC X(10).
002160*
002170* RUN DATE WORK AREA - Y2K FIX OF 01/08/99 WIDENED THIS TO AN
002180* 8-DIGIT CENTURY DATE, REDEFINED BELOW INTO CC/YY/MM/DD - DWP
002190        01  W1-CURRENT-DATE-WORK.
002200          05  W1-CURRENT-DATE-CCYYMMDD   PIC 9(8).
002210          05  FILLER                     PIC X(2).
002220        01  W1-CURRENT-DATE-GROUP REDEFINES W1-CURRENT-DATE-WORK.
002230          05  W1-CURRENT-DATE-CCYY       PIC 9(4).
002240          05  W1-CURRENT-DATE-MM         PIC 9(2).
002250          05  W1-CURRENT-DATE-DD         PIC 9(2).
002260          05  FILLER                     PIC X(2).
002270*
002280* VETO RULE TABLE - LOADED ONCE AT RUN START BY 1000, SCANNED
002290* ONCE PER CANDIDATE BY 5100 - TWENTY ROWS IS WAY MORE THAN
002300* THE RULE SET HAS EVER NEEDED - RBH / WARN-0131
002310        01  W1-VETO-RULE-TABLE.
002320          05  W1-VETO-RULE-ENTRY OCCURS 20 TIMES
002330                  INDEXED BY W1-VETO-TBL-IDX.
002340              10  W1-VETO-RULE-NAME          PIC X(30).
002350              10  W1-VETO-SEVERITY-CDE       PIC X(1).
002360              10  W1-VETO-METRIC-NM          PIC X(20).
002370              10  W1-VETO-OPERATOR-CDE       PIC X(2).
002380              10  W1-VETO-THRESHOLD-VL  PIC S9(9)V9(4)
002390                      SIGN IS TRAILING SEPARATE.
002400              10  W1-VETO-DESCRIPTION-TXT    PIC X(60).
002410              10  FILLER                     PIC X(3).
002420*
002430* FINDING/ARGUMENT TABLE FOR THE CANDIDATE IN PROCESS - SAME
002440* ENTRY LAYOUT AS WRN.WARN04, RESHAPED FOR OCCURS BY REPLACING
002450* THE 01-LEVEL WITH A 05 UNDER OUR OWN OCCURS CLAUSE - TLK
002460        01  W1-WARNING-TABLE.
002470            COPY "WRN.WARN04.CPY"
002480          REPLACING ==01  WRN-WARNING-ENTRY.== BY
002490              ==05  W1-WARNING-ENTRY OCCURS 40 TIMES
002500              INDEXED BY W1-WARN-TBL-IDX.==
002510          ==WRN-WARN== BY ==W1-WARN==.
002520*
002530* MEMO PRINT LINE WORK AREAS - ONE RECORD BUILT IN WORKING
002540* STORAGE, THEN WRITTEN TO THE REPORT FD - NO REPORT WRITER
002550* ON THIS SHOP, NEVER HAS BEEN - RBH / WARN-0131
002560        01  W2-MEMO-TITLE-LINE.
002570          05  FILLER                     PIC X(1)   VALUE SPACE.
002580          05  W2-TITLE-TXT               PIC X(40).
002590          05  W2-TITLE-DATE              PIC X(10).
002600          05  W2-TITLE-DECISION          PIC X(10).
002610          05  FILLER                     PIC X(71).
002620*
002630        01  W2-MEMO-DETAIL-LINE.
002640          05  FILLER                     PIC X(3)   VALUE SPACES.
002650          05  W2-DETAIL-TXT              PIC X(125).
002660          05  FILLER                     PIC X(4).
002670*
002680        01  W2-MEMO-TOTALS-LINE.
002690          05  FILLER                     PIC X(3)   VALUE SPACES.
002700          05  W2-TOT-TEXT                PIC X(125).
002710          05  FILLER                     PIC X(4).
002720*
002730* REPORT EDIT FIELDS - PERCENTAGES, DOLLARS AND PRICES ARE
002740* RESCALED HERE BEFORE THE MOVE TO AN EDITED PICTURE - RBH
002750        01  W2-EDIT-WORK.
002760          05  W2-PCT-INT       PIC S9(3)V9(1) SIGN IS TRAILING SEPARATE.
002770          05  W2-PCT-EDIT                PIC ZZ9.9-.
002780          05  W2-RATIO2-WORK   PIC S9(3)V99  SIGN IS TRAILING SEPARATE.
002790          05  W2-RATIO2-EDIT             PIC ZZ9.99-.
002800          05  W2-DOLLAR-EDIT    PIC Z,ZZZ,ZZZ,ZZ9-.
002810          05  W2-PRICE-EDIT              PIC ZZZ,ZZ9.99-.
002820          05  W2-MOAT-EDIT               PIC ZZ9.
002830          05  W2-CT-EDIT                 PIC ZZZ,ZZ9.
002840          05  FILLER                     PIC X(6).
002850*
002860        PROCEDURE DIVISION.
002870*
002880* 0000 SERIES - ORCHESTRATOR MAIN CONTROL - WARN-0114/0131
002890        0000-MAIN-CONTROL.
002900* OPENS THE FILES AND CLEARS THE RUN TOTALS
002910            PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002920* READS THE VETO TABLE INTO WORKING STORAGE ONCE, UP FRONT
002930            PERFORM 1000-LOAD-VETO-RULES THRU 1000-EXIT.
002940* PRIMES THE LOOP WITH THE FIRST CANDIDATE ON FILE
002950            PERFORM 2100-READ-CANDIDATE THRU 2100-EXIT.
002960* RUNS DQA/VA/DA/PA/MAA ON ONE CANDIDATE AT A TIME UNTIL EOF
002970            PERFORM 2000-PROCESS-CANDIDATES THRU 2000-EXIT
002980              UNTIL W0-EOF-CAND.
002990* LOGS THE RUN TOTALS BEFORE THE FILES CLOSE
003000            PERFORM 9000-PRINT-CONTROLS THRU 9000-EXIT.
003010* CLOSES OUT ALL FOUR FILES FOR THE RUN
003020            PERFORM 0900-TERMINATE THRU 0900-EXIT.
003030* ALL FOUR FILES ARE CLOSED - NOTHING LEFT TO DO
003040            STOP RUN.
003050*
003060        0100-INITIALIZE.
003070* GETS THE FILE READY BEFORE THE RUN STARTS MOVING RECORDS
003080            OPEN INPUT CANDIDATE-FILE VETO-RULES-FILE.
003090* GETS THE FILE READY BEFORE THE RUN STARTS MOVING RECORDS
003100            OPEN OUTPUT RESULTS-FILE MEMO-REPORT.
003110* LOADS W0 EOF CAND SW FOR THE STEPS THAT FOLLOW
003120            MOVE 0 TO W0-EOF-CAND-SW.
003130* SETS W0 EOF VETO SW FROM WHAT WAS WORKED OUT ABOVE
003140            MOVE 0 TO W0-EOF-VETO-SW.
003150* CLEARS THE RUN TOTALS BEFORE THE FIRST CANDIDATE
003160            INITIALIZE W1-CONTROL-TOTALS.
003170* Y2K FIX - RUN DATE FROM THE SYSTEM CLOCK, CCYYMMDD - DWP
003180            ACCEPT W1-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
003190        0100-EXIT.
003200            EXIT.
003210*
003220* 1000 SERIES - LOAD THE VETO RULE TABLE ONCE PER RUN - RBH
003230        1000-LOAD-VETO-RULES.
003240* SETS VETO RULE COUNT FROM WHAT WAS WORKED OUT ABOVE
003250            MOVE ZERO TO W1-VETO-RULE-COUNT.
003260* PRIMES THE LOOP WITH THE FIRST ROW OFF THE VETO TABLE FEED
003270            PERFORM 1100-READ-VETO-REC THRU 1100-EXIT.
003280* LOADS EACH DETAIL ROW INTO THE IN-MEMORY RULE TABLE
003290            PERFORM 1200-STORE-VETO-REC THRU 1200-EXIT
003300              UNTIL W0-EOF-VETO.
003310        1000-EXIT.
003320            EXIT.
003330*
003340        1100-READ-VETO-REC.
003350* PULLS THE NEXT RECORD OFF THE FILE
003360            READ VETO-RULES-FILE
003370              AT END MOVE 1 TO W0-EOF-VETO-SW
003380              END-READ.
003390        1100-EXIT.
003400            EXIT.
003410*
003420* WARN-0469 - HEADER/TRAILER ROWS WERE NEVER ADVANCING PAST
003430* ON LOAD, HANGING THE RUN ON THE HEADER RECORD - CMS
003440        1200-STORE-VETO-REC.
003450* BRANCHES ON THE STATE OF REC DETAIL
003460            IF NOT WRN-VETO-REC-DETAIL
003470              PERFORM 1100-READ-VETO-REC THRU 1100-EXIT
003480              GO TO 1200-EXIT
003490              END-IF.
003500* ADDS TO VETO RULE COUNT
003510            ADD 1 TO W1-VETO-RULE-COUNT.
003520* LOADS THIS RULE ROW INTO ITS SLOT IN THE TABLE
003530            MOVE WRN-VETO-RULE-NAME TO
003540              W1-VETO-RULE-NAME(W1-VETO-RULE-COUNT).
003550            MOVE WRN-VETO-SEVERITY-CDE TO
003560              W1-VETO-SEVERITY-CDE(W1-VETO-RULE-COUNT).
003570            MOVE WRN-VETO-METRIC-NM TO
003580              W1-VETO-METRIC-NM(W1-VETO-RULE-COUNT).
003590            MOVE WRN-VETO-OPERATOR-CDE TO
003600              W1-VETO-OPERATOR-CDE(W1-VETO-RULE-COUNT).
003610            MOVE WRN-VETO-THRESHOLD-VL TO
003620              W1-VETO-THRESHOLD-VL(W1-VETO-RULE-COUNT).
003630            MOVE WRN-VETO-DESCRIPTION-TXT TO
003640              W1-VETO-DESCRIPTION-TXT(W1-VETO-RULE-COUNT).
003650* MOVES ON TO THE NEXT ROW - DETAIL, TRAILER, OR EOF
003660            PERFORM 1100-READ-VETO-REC THRU 1100-EXIT.
003670        1200-EXIT.
003680            EXIT.
003690*
003700* 2000 SERIES - DRIVE THE FIVE STAGES FOR ONE CANDIDATE - RBH
003710        2000-PROCESS-CANDIDATES.
003720* ADDS TO RECS READ CT
003730            ADD 1 TO W1-RECS-READ-CT.
003740* WARN-0469 - RESET THE FINDING TABLE CURSOR FOR EACH NEW
003750* CANDIDATE - LAST RUN'S ENTRIES WERE CARRYING FORWARD INTO
003760* THE BEAR-CASE/RISKS SECTIONS OF EVERY MEMO AFTER THE FIRST - CMS
003770            MOVE ZERO TO W1-WARN-IDX.
003780* STAGE 1 - DATA QUALITY AND MOAT AGENT
003790            PERFORM 3000-RUN-DQA THRU 3000-EXIT.
003800* STAGE 2 - VALUATION AGENT
003810            PERFORM 4000-RUN-VA THRU 4000-EXIT.
003820* STAGE 3 - DEVILS ADVOCATE AGENT
003830            PERFORM 5000-RUN-DA THRU 5000-EXIT.
003840* STAGE 4 - PORTFOLIO AGENT
003850            PERFORM 6000-RUN-PA THRU 6000-EXIT.
003860* STAGE 5 - MEMO AND AUDIT AGENT
003870            PERFORM 7000-RUN-MAA THRU 7000-EXIT.
003880* PRIMES THE LOOP WITH THE FIRST CANDIDATE ON FILE
003890            PERFORM 2100-READ-CANDIDATE THRU 2100-EXIT.
003900        2000-EXIT.
003910            EXIT.
003920*
003930        2100-READ-CANDIDATE.
003940* PULLS THE NEXT RECORD OFF THE FILE
003950            READ CANDIDATE-FILE
003960              AT END MOVE 1 TO W0-EOF-CAND-SW
003970              END-READ.
003980        2100-EXIT.
003990            EXIT.
004000*
004010* 3000 SERIES - DATA QUALITY AND MOAT AGENT - WARN-0114/0233
004020        3000-RUN-DQA.
004030* RETURN ON INVESTED CAPITAL FIRST - EVERYTHING ELSE KEYS OFF IT
004040            PERFORM 3100-CALC-ROIC THRU 3100-EXIT.
004050* RETURN ON EQUITY - THE OTHER HALF OF THE PROFITABILITY PICTURE
004060            PERFORM 3200-CALC-ROE THRU 3200-EXIT.
004070* HOW STEADY MARGINS HAVE BEEN OVER THE HISTORY FILE
004080            PERFORM 3300-CALC-MARGIN-STABLE THRU 3300-EXIT.
004090* ROLLS THE THREE PIECES INTO ONE COMPOSITE MOAT SCORE
004100            PERFORM 3400-CALC-MOAT-SCORE THRU 3400-EXIT.
004110* CASH CONVERSION - FEEDS THE EARNINGS-QUALITY CHECK BELOW
004120            PERFORM 3500-CALC-CFO-NI-RATIO THRU 3500-EXIT.
004130* LAST STEP OF STAGE 1 - RAISES ANY DATA-QUALITY FINDINGS
004140            PERFORM 3600-BUILD-WARNINGS THRU 3600-EXIT.
004150        3000-EXIT.
004160            EXIT.
004170*
004180        3100-CALC-ROIC.
004190* LOADS EFFECTIVE TAX RATE FOR THE STEPS THAT FOLLOW
004200            MOVE W0-DEFAULT-TAX-RATE TO W1-EFFECTIVE-TAX-RATE.
004210* WEIGHS TAX RATE RT AGAINST WHAT THE RULE CALLS FOR
004220            IF WRN-CAND-TAX-RATE-RT NOT = ZERO
004230              MOVE WRN-CAND-TAX-RATE-RT TO W1-EFFECTIVE-TAX-RATE
004240              END-IF.
004250* DERIVES NOPAT AT FROM WHAT IS ON FILE FOR THIS TICKER
004260            COMPUTE W1-NOPAT-AT ROUNDED =
004270              WRN-CAND-OPER-INCOME-AT * (1 - W1-EFFECTIVE-TAX-RATE).
004280* FIGURES INVESTED CAPITAL AT OFF THE INPUTS GATHERED SO FAR
004290            COMPUTE W1-INVESTED-CAPITAL-AT =
004300              WRN-CAND-TOTAL-ASSETS-AT - WRN-CAND-CURR-LIAB-AT
004310              - WRN-CAND-CASH-AT.
004320* ONLY TAKES THIS PATH WHEN INVESTED CAPITAL AT CLEARS 0
004330            IF W1-INVESTED-CAPITAL-AT > 0
004340              COMPUTE WRN-RSLT-ROIC-RT ROUNDED =
004350                  W1-NOPAT-AT / W1-INVESTED-CAPITAL-AT
004360* WHEN THE TEST ABOVE DOES NOT HOLD, THIS RUNS INSTEAD
004370              ELSE
004380              MOVE ZERO TO WRN-RSLT-ROIC-RT
004390              END-IF.
004400        3100-EXIT.
004410            EXIT.
004420*
004430        3200-CALC-ROE.
004440* WEIGHS EQUITY PRV PRESENT AGAINST WHAT THE RULE CALLS FOR
004450            IF WRN-EQUITY-PRV-PRESENT AND WRN-CAND-EQUITY-PRV-AT > 0
004460              COMPUTE W1-AVG-EQUITY-AT ROUNDED =
004470                  (WRN-CAND-EQUITY-CUR-AT + WRN-CAND-EQUITY-PRV-AT) / 2
004480* OTHERWISE FALLS THROUGH TO THE ALTERNATE PATH BELOW
004490              ELSE
004500              MOVE WRN-CAND-EQUITY-CUR-AT TO W1-AVG-EQUITY-AT
004510              END-IF.
004520* ONLY TAKES THIS PATH WHEN AVG EQUITY AT CLEARS 0
004530            IF W1-AVG-EQUITY-AT > 0
004540              COMPUTE WRN-RSLT-ROE-RT ROUNDED =
004550                  WRN-CAND-NET-INCOME-AT / W1-AVG-EQUITY-AT
004560* WHEN THE TEST ABOVE DOES NOT HOLD, THIS RUNS INSTEAD
004570              ELSE
004580              MOVE ZERO TO WRN-RSLT-ROE-RT
004590              END-IF.
004600        3200-EXIT.
004610            EXIT.
004620*
004630        3300-CALC-MARGIN-STABLE.
004640* STARTS HIST ROW IDX AT 1
004650            MOVE 1 TO W1-HIST-ROW-IDX.
004660            PERFORM 3350-CALC-HIST-STATS THRU 3350-EXIT.
004670* CARRIES HIST STDEV OVER TO MARGIN STABLE RT
004680            MOVE W1-HIST-STDEV TO WRN-RSLT-MARGIN-STABLE-RT.
004690        3300-EXIT.
004700            EXIT.
004710*
004720* 3350 - MEAN AND SAMPLE STDEV (N-1) OF THE HISTORY ROW NAMED
004730* BY W1-HIST-ROW-IDX - 1=MARGIN 2=ROIC 3=GROWTH - TLK/WARN-0233
004740        3350-CALC-HIST-STATS.
004750* CLEARS THE RUNNING SUMS BEFORE THE HISTORY PASS STARTS
004760            MOVE ZERO TO W1-HIST-SUM W1-HIST-MEAN W1-HIST-SUMSQ-DEV
004770              W1-HIST-VARIANCE W1-HIST-STDEV.
004780* CARRIES HIST ROW CT OVER TO HIST N
004790            MOVE WRN-CAND-HIST-ROW-CT(W1-HIST-ROW-IDX) TO W1-HIST-N.
004800* A DIRECT MATCH ON HIST N AGAINST 0
004810            IF W1-HIST-N = 0
004820              GO TO 3350-EXIT
004830              END-IF.
004840            PERFORM 3352-SUM-HIST-VALUE THRU 3352-EXIT
004850              VARYING W1-HIST-IDX FROM 1 BY 1
004860              UNTIL W1-HIST-IDX > W1-HIST-N.
004870* FIGURES HIST MEAN OFF THE INPUTS GATHERED SO FAR
004880            COMPUTE W1-HIST-MEAN ROUNDED = W1-HIST-SUM / W1-HIST-N.
004890* CATCHES HIST N WHEN IT FALLS BELOW 2
004900            IF W1-HIST-N < 2
004910              GO TO 3350-EXIT
004920              END-IF.
004930            PERFORM 3354-SUMSQ-DEV THRU 3354-EXIT
004940              VARYING W1-HIST-IDX FROM 1 BY 1
004950              UNTIL W1-HIST-IDX > W1-HIST-N.
004960* FIGURES HIST VARIANCE OFF THE INPUTS GATHERED SO FAR
004970            COMPUTE W1-HIST-VARIANCE ROUNDED =
004980              W1-HIST-SUMSQ-DEV / (W1-HIST-N - 1).
004990            PERFORM 3356-CALC-SQUARE-ROOT THRU 3356-EXIT.
005000        3350-EXIT.
005010            EXIT.
005020*
005030        3352-SUM-HIST-VALUE.
005040* ROLLS THIS ONE INTO THE RUNNING COUNT
005050            ADD WRN-CAND-HIST-VALUE(W1-HIST-ROW-IDX, W1-HIST-IDX)
005060              TO W1-HIST-SUM.
005070        3352-EXIT.
005080            EXIT.
005090*
005100        3354-SUMSQ-DEV.
005110* WORKS OUT HIST SUMSQ DEV THE WAY THE RULE BOOK SPELLS IT OUT
005120            COMPUTE W1-HIST-SUMSQ-DEV ROUNDED = W1-HIST-SUMSQ-DEV +
005130                  ((WRN-CAND-HIST-VALUE(W1-HIST-ROW-IDX, W1-HIST-IDX)
005140                  - W1-HIST-MEAN) * (WRN-CAND-HIST-VALUE(W1-HIST-ROW-IDX,
005150                  W1-HIST-IDX) - W1-HIST-MEAN)).
005160        3354-EXIT.
005170            EXIT.
005180*
005190* 3356 - NEWTON APPROXIMATION OF THE SQUARE ROOT OF THE
005200* VARIANCE - NO INTRINSIC FUNCTIONS ON THIS COMPILER - TLK
005210        3356-CALC-SQUARE-ROOT.
005220* HIST VARIANCE AT OR BELOW ZERO TAKES THIS BRANCH
005230            IF W1-HIST-VARIANCE NOT > ZERO
005240              MOVE ZERO TO W1-HIST-STDEV
005250              GO TO 3356-EXIT
005260              END-IF.
005270* SQRT ESTIMATE PICKS UP ITS VALUE HERE
005280            MOVE W1-HIST-VARIANCE TO W1-SQRT-ESTIMATE.
005290            PERFORM 3358-SQRT-ITERATE THRU 3358-EXIT
005300              VARYING W1-SQRT-ITERATION-CT FROM 1 BY 1
005310              UNTIL W1-SQRT-ITERATION-CT > 8.
005320* CARRIES SQRT ESTIMATE OVER TO HIST STDEV
005330            MOVE W1-SQRT-ESTIMATE TO W1-HIST-STDEV.
005340        3356-EXIT.
005350            EXIT.
005360*
005370        3358-SQRT-ITERATE.
005380* WORKS OUT SQRT ESTIMATE THE WAY THE RULE BOOK SPELLS IT OUT
005390            COMPUTE W1-SQRT-ESTIMATE ROUNDED =
005400              (W1-SQRT-ESTIMATE + (W1-HIST-VARIANCE / W1-SQRT-ESTIMATE))
005410              / 2.
005420        3358-EXIT.
005430            EXIT.
005440*
005450* 3400 - MOAT SCORE - THREE FACTORS OF UP TO 25 EACH, CAPPED
005460* AT 100 AND FLOORED AT 0 - WAS LETTING NEGATIVES BACK IN
005470* UNTIL THE 04/30/97 FIX - TLK / WARN-0256
005480        3400-CALC-MOAT-SCORE.
005490* CLEARS THE TWO SUB-SCORES BEFORE THIS CANDIDATES PASS
005500            MOVE ZERO TO W1-MOAT-PRICE-PWR W1-MOAT-ROIC-PERS
005510              W1-MOAT-GROW-STAB.
005520* STARTS HIST ROW IDX AT 1
005530            MOVE 1 TO W1-HIST-ROW-IDX.
005540            PERFORM 3350-CALC-HIST-STATS THRU 3350-EXIT.
005550* FIRES ONCE HIST N GETS ABOVE 0
005560            IF W1-HIST-N > 0
005570              PERFORM 3410-SCORE-PRICE-POWER THRU 3410-EXIT
005580              END-IF.
005590* STARTS HIST ROW IDX AT 2
005600            MOVE 2 TO W1-HIST-ROW-IDX.
005610            PERFORM 3350-CALC-HIST-STATS THRU 3350-EXIT.
005620* FIRES ONCE HIST N GETS ABOVE 0
005630            IF W1-HIST-N > 0
005640              PERFORM 3420-SCORE-ROIC-PERSIST THRU 3420-EXIT
005650              END-IF.
005660* STARTS HIST ROW IDX AT 3
005670            MOVE 3 TO W1-HIST-ROW-IDX.
005680            PERFORM 3350-CALC-HIST-STATS THRU 3350-EXIT.
005690* ONLY TAKES THIS PATH WHEN HIST N CLEARS 0
005700            IF W1-HIST-N > 0
005710              PERFORM 3430-SCORE-GROWTH-STAB THRU 3430-EXIT
005720              END-IF.
005730* WORKS OUT MOAT TOTAL RT THE WAY THE RULE BOOK SPELLS IT OUT
005740            COMPUTE W1-MOAT-TOTAL-RT ROUNDED =
005750              W1-MOAT-PRICE-PWR + W1-MOAT-ROIC-PERS + W1-MOAT-GROW-STAB.
005760* ONLY TAKES THIS PATH WHEN MOAT TOTAL RT CLEARS 100
005770            IF W1-MOAT-TOTAL-RT > 100
005780              MOVE 100 TO WRN-RSLT-MOAT-SCORE-CT
005790* COVERS THE CASE THE IF ABOVE DID NOT CATCH
005800              ELSE
005810              IF W1-MOAT-TOTAL-RT < 0
005820                  MOVE ZERO TO WRN-RSLT-MOAT-SCORE-CT
005830* OTHERWISE FALLS THROUGH TO THE ALTERNATE PATH BELOW
005840              ELSE
005850                  COMPUTE WRN-RSLT-MOAT-SCORE-CT ROUNDED =
005860                      W1-MOAT-TOTAL-RT
005870              END-IF
005880              END-IF.
005890        3400-EXIT.
005900            EXIT.
005910*
005920* 3410 - PRICING POWER FACTOR - MEAN MARGIN LEVEL (CAP 20)
005930* PLUS MARGIN STABILITY (CAP 15) - RBH / WARN-0131
005940* WARN-0471 - STABILITY HALF OF THIS FACTOR WAS CODED AGAINST A
005950* 20-POINT CAP AND A 10.0 NO-HISTORY DEFAULT, COPIED FROM THE
005960* LEVEL HALF ABOVE IT BY MISTAKE - HEADER SAYS CAP 15 AND 3430
005970* BELOW PROVES THE RIGHT PATTERN.  CORRECTED TO 15/7.5 - CMS
005980        3410-SCORE-PRICE-POWER.
005990* FIGURES MOAT LEVEL OFF THE INPUTS GATHERED SO FAR
006000            COMPUTE W1-MOAT-LEVEL ROUNDED = W1-HIST-MEAN * 40.
006010* FIRES ONCE MOAT LEVEL GETS ABOVE 20
006020            IF W1-MOAT-LEVEL > 20
006030              MOVE 20 TO W1-MOAT-LEVEL
006040              END-IF.
006050* CATCHES MOAT LEVEL WHEN IT FALLS BELOW 0
006060            IF W1-MOAT-LEVEL < 0
006070              MOVE ZERO TO W1-MOAT-LEVEL
006080              END-IF.
006090* HIST N AT OR ABOVE 2 TAKES THIS BRANCH
006100            IF W1-HIST-N >= 2
006110              COMPUTE W1-MOAT-STABLE ROUNDED = 15 -
006120                  (W1-HIST-STDEV * 75)
006130              IF W1-MOAT-STABLE < 0
006140                  MOVE ZERO TO W1-MOAT-STABLE
006150              END-IF
006160* OTHERWISE FALLS THROUGH TO THE ALTERNATE PATH BELOW
006170              ELSE
006180              MOVE 7.5 TO W1-MOAT-STABLE
006190              END-IF.
006200* WORKS OUT MOAT PRICE PWR THE WAY THE RULE BOOK SPELLS IT OUT
006210            COMPUTE W1-MOAT-PRICE-PWR ROUNDED =
006220              W1-MOAT-LEVEL + W1-MOAT-STABLE.
006230        3410-EXIT.
006240            EXIT.
006250*
006260* 3420 - ROIC PERSISTENCE FACTOR - MEAN ROIC LEVEL (CAP 20)
006270* PLUS ROIC STABILITY (CAP 15) - RBH / WARN-0131
006280        3420-SCORE-ROIC-PERSIST.
006290* FIGURES MOAT LEVEL OFF THE INPUTS GATHERED SO FAR
006300            COMPUTE W1-MOAT-LEVEL ROUNDED = W1-HIST-MEAN * 80.
006310* ONLY TAKES THIS PATH WHEN MOAT LEVEL CLEARS 20
006320            IF W1-MOAT-LEVEL > 20
006330              MOVE 20 TO W1-MOAT-LEVEL
006340              END-IF.
006350* FIRES WHEN MOAT LEVEL COMES IN UNDER 0
006360            IF W1-MOAT-LEVEL < 0
006370              MOVE ZERO TO W1-MOAT-LEVEL
006380              END-IF.
006390* WARN-0471 - SAME STABILITY-CAP SLIP AS 3410 ABOVE, FIXED THE
006400* SAME WAY - CMS
006410            IF W1-HIST-N >= 2
006420              COMPUTE W1-MOAT-STABLE ROUNDED = 15 -
006430                  (W1-HIST-STDEV * 150)
006440              IF W1-MOAT-STABLE < 0
006450                  MOVE ZERO TO W1-MOAT-STABLE
006460              END-IF
006470* COVERS THE CASE THE IF ABOVE DID NOT CATCH
006480              ELSE
006490              MOVE 7.5 TO W1-MOAT-STABLE
006500              END-IF.
006510* WORKS OUT MOAT ROIC PERS THE WAY THE RULE BOOK SPELLS IT OUT
006520            COMPUTE W1-MOAT-ROIC-PERS ROUNDED =
006530              W1-MOAT-LEVEL + W1-MOAT-STABLE.
006540        3420-EXIT.
006550            EXIT.
006560*
006570* 3430 - GROWTH STABILITY FACTOR - MEAN GROWTH LEVEL (CAP 15)
006580* PLUS GROWTH STABILITY (CAP 15) - RBH / WARN-0131
006590        3430-SCORE-GROWTH-STAB.
006600* WORKS OUT MOAT LEVEL THE WAY THE RULE BOOK SPELLS IT OUT
006610            COMPUTE W1-MOAT-LEVEL ROUNDED = W1-HIST-MEAN * 100.
006620* ONLY TAKES THIS PATH WHEN MOAT LEVEL CLEARS 15
006630            IF W1-MOAT-LEVEL > 15
006640              MOVE 15 TO W1-MOAT-LEVEL
006650              END-IF.
006660* CATCHES MOAT LEVEL WHEN IT FALLS BELOW 0
006670            IF W1-MOAT-LEVEL < 0
006680              MOVE ZERO TO W1-MOAT-LEVEL
006690              END-IF.
006700* HOLDS AS LONG AS HIST N DOES NOT DROP BELOW 2
006710            IF W1-HIST-N >= 2
006720              COMPUTE W1-MOAT-STABLE ROUNDED = 15 -
006730                  (W1-HIST-STDEV * 150)
006740              IF W1-MOAT-STABLE < 0
006750                  MOVE ZERO TO W1-MOAT-STABLE
006760              END-IF
006770* OTHERWISE FALLS THROUGH TO THE ALTERNATE PATH BELOW
006780              ELSE
006790              MOVE 7.5 TO W1-MOAT-STABLE
006800              END-IF.
006810* DERIVES MOAT GROW STAB FROM WHAT IS ON FILE FOR THIS TICKER
006820            COMPUTE W1-MOAT-GROW-STAB ROUNDED =
006830              W1-MOAT-LEVEL + W1-MOAT-STABLE.
006840        3430-EXIT.
006850            EXIT.
006860*
006870        3500-CALC-CFO-NI-RATIO.
006880* ONLY TAKES THIS PATH WHEN NET INCOME AT CLEARS 0
006890            IF WRN-CAND-NET-INCOME-AT > 0
006900              COMPUTE WRN-RSLT-CFO-NI-RATIO-RT ROUNDED =
006910                  WRN-CAND-CFO-AT / WRN-CAND-NET-INCOME-AT
006920* WHEN THE TEST ABOVE DOES NOT HOLD, THIS RUNS INSTEAD
006930              ELSE
006940              MOVE ZERO TO WRN-RSLT-CFO-NI-RATIO-RT
006950              END-IF.
006960        3500-EXIT.
006970            EXIT.
006980*
006990* 3600 - DATA-INTEGRITY WARNINGS - BENEISH, CASH CONVERSION
007000* AND MISSING FIELDS - ORIGIN CODE Q MARKS THESE AS DQA -
007010* TLK / WARN-0188, WARN-0233
007020        3600-BUILD-WARNINGS.
007030* CLEARS THE FINDING-SEVERITY COUNTS FOR THIS CANDIDATE
007040            MOVE ZERO TO W1-WARN-A-CT W1-WARN-B-CT W1-WARN-C-CT.
007050* ONLY TAKES THIS PATH WHEN BENEISH M SCORE CLEARS -2.2000
007060            IF WRN-CAND-BENEISH-M-SCORE > -2.2000
007070              PERFORM 3610-ADD-WARN-BENEISH THRU 3610-EXIT
007080              END-IF.
007090* FIRES ONCE NET INCOME AT GETS ABOVE 0
007100            IF WRN-CAND-NET-INCOME-AT > 0
007110              AND WRN-RSLT-CFO-NI-RATIO-RT < 0.8000
007120              PERFORM 3620-ADD-WARN-CASH THRU 3620-EXIT
007130              END-IF.
007140* ONLY WHEN OPER INCOME AT COMES IN AT EXACTLY ZERO
007150            IF WRN-CAND-OPER-INCOME-AT = ZERO
007160              MOVE 'B' TO W1-MISSING-SEV
007170              MOVE 'OPERATING INCOME' TO W1-MISSING-FIELD
007180              PERFORM 3630-ADD-WARN-MISSING THRU 3630-EXIT
007190              END-IF.
007200* ONLY WHEN TOTAL ASSETS AT COMES IN AT EXACTLY ZERO
007210            IF WRN-CAND-TOTAL-ASSETS-AT = ZERO
007220              MOVE 'B' TO W1-MISSING-SEV
007230              MOVE 'TOTAL ASSETS' TO W1-MISSING-FIELD
007240              PERFORM 3630-ADD-WARN-MISSING THRU 3630-EXIT
007250              END-IF.
007260* ONLY WHEN EQUITY CUR AT COMES IN AT EXACTLY ZERO
007270            IF WRN-CAND-EQUITY-CUR-AT = ZERO
007280              MOVE 'B' TO W1-MISSING-SEV
007290              MOVE 'SHAREHOLDERS EQUITY' TO W1-MISSING-FIELD
007300              PERFORM 3630-ADD-WARN-MISSING THRU 3630-EXIT
007310              END-IF.
007320* A DIRECT MATCH ON CFO AT AGAINST ZERO
007330            IF WRN-CAND-CFO-AT = ZERO
007340              MOVE 'B' TO W1-MISSING-SEV
007350              MOVE 'OPERATING CASH FLOW' TO W1-MISSING-FIELD
007360              PERFORM 3630-ADD-WARN-MISSING THRU 3630-EXIT
007370              END-IF.
007380* ONLY WHEN GM COUNT CT COMES IN AT EXACTLY ZERO
007390            IF WRN-CAND-GM-COUNT-CT = ZERO
007400              MOVE 'C' TO W1-MISSING-SEV
007410              MOVE 'GROSS MARGIN HISTORY' TO W1-MISSING-FIELD
007420              PERFORM 3630-ADD-WARN-MISSING THRU 3630-EXIT
007430              END-IF.
007440* ONLY WHEN ROIC COUNT CT COMES IN AT EXACTLY ZERO
007450            IF WRN-CAND-ROIC-COUNT-CT = ZERO
007460              MOVE 'C' TO W1-MISSING-SEV
007470              MOVE 'ROIC HISTORY' TO W1-MISSING-FIELD
007480              PERFORM 3630-ADD-WARN-MISSING THRU 3630-EXIT
007490              END-IF.
007500* ONLY WHEN RG COUNT CT COMES IN AT EXACTLY ZERO
007510            IF WRN-CAND-RG-COUNT-CT = ZERO
007520              MOVE 'C' TO W1-MISSING-SEV
007530              MOVE 'REVENUE GROWTH HISTORY' TO W1-MISSING-FIELD
007540              PERFORM 3630-ADD-WARN-MISSING THRU 3630-EXIT
007550              END-IF.
007560        3600-EXIT.
007570            EXIT.
007580*
007590        3610-ADD-WARN-BENEISH.
007600* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
007610            ADD 1 TO W1-WARN-IDX.
007620* TOP-SEVERITY - COUNTS TOWARD AN AUTOMATIC REJECT
007630            MOVE 'A' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX).
007640* ORIGIN Q - OUT OF THE DATA QUALITY PASS
007650            MOVE 'Q' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
007660* FILES THIS FINDING UNDER ITS REPORT SECTION
007670            MOVE 'EARNINGS QUALITY' TO
007680              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
007690* BUILDS THE CLAIM SENTENCE OUT OF ITS PIECES
007700            STRING 'BENEISH M-SCORE ABOVE -2.2 SUGGESTS EARNINGS'
007710              ' MANIPULATION RISK' DELIMITED BY SIZE
007720              INTO W1-WARN-CLAIM-TXT(W1-WARN-IDX)
007730              END-STRING.
007740* THE NUMBER THAT BACKS THE CLAIM ABOVE
007750            MOVE 'M-SCORE VALUE ON FILE FOR THIS TICKER' TO
007760              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
007770* SPELLS OUT WHY THIS MATTERS TO THE DECISION
007780            MOVE 'REPORTED EARNINGS MAY NOT BE RELIABLE' TO
007790              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
007800* TALLIES TOWARD WARN A CT FOR THE RESULT RECORD
007810            ADD 1 TO W1-WARN-A-CT.
007820        3610-EXIT.
007830            EXIT.
007840*
007850        3620-ADD-WARN-CASH.
007860* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
007870            ADD 1 TO W1-WARN-IDX.
007880* CATCHES CFO NI RATIO RT WHEN IT FALLS BELOW 0.5000
007890            IF WRN-RSLT-CFO-NI-RATIO-RT < 0.5000
007900              MOVE 'A' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX)
007910              ADD 1 TO W1-WARN-A-CT
007920* OTHERWISE FALLS THROUGH TO THE ALTERNATE PATH BELOW
007930              ELSE
007940              MOVE 'B' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX)
007950              ADD 1 TO W1-WARN-B-CT
007960              END-IF.
007970* ORIGIN Q - OUT OF THE DATA QUALITY PASS
007980            MOVE 'Q' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
007990* SORTS THIS ONE INTO THE RIGHT BUCKET FOR 7200
008000            MOVE 'CASH CONVERSION' TO
008010              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
008020* WHAT THE MEMO ACTUALLY SAYS TO THE ANALYST
008030            MOVE 'CFO TO NET INCOME RATIO BELOW 0.80 INDICATES' TO
008040              W1-WARN-CLAIM-TXT(W1-WARN-IDX).
008050* THE NUMBER THAT BACKS THE CLAIM ABOVE
008060            MOVE 'POOR CASH CONVERSION OF REPORTED EARNINGS' TO
008070              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
008080* SPELLS OUT WHY THIS MATTERS TO THE DECISION
008090            MOVE 'EARNINGS QUALITY MAY BE OVERSTATED' TO
008100              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
008110        3620-EXIT.
008120            EXIT.
008130*
008140* 3630 - GENERIC MISSING-FIELD FINDING - SEVERITY AND FIELD
008150* NAME ARE SET BY THE CALLING PARAGRAPH - TLK / WARN-0233
008160        3630-ADD-WARN-MISSING.
008170* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
008180            ADD 1 TO W1-WARN-IDX.
008190* CARRIES MISSING SEV OVER TO WARN SEVERITY CDE
008200            MOVE W1-MISSING-SEV TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX).
008210* ORIGIN Q - OUT OF THE DATA QUALITY PASS
008220            MOVE 'Q' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
008230* FILES THIS FINDING UNDER ITS REPORT SECTION
008240            MOVE 'DATA COMPLETENESS' TO
008250              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
008260* NAMES THE MISSING FIELD IN THE CLAIM SENTENCE
008270            STRING 'MISSING OR ZERO VALUE FOR ' W1-MISSING-FIELD
008280              DELIMITED BY SIZE INTO
008290              W1-WARN-CLAIM-TXT(W1-WARN-IDX)
008300              END-STRING.
008310* CITES WHAT TRIPPED THIS FINDING IN THE FIRST PLACE
008320            MOVE 'FIELD ABSENT OR ZERO ON CANDIDATE RECORD' TO
008330              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
008340* SPELLS OUT WHY THIS MATTERS TO THE DECISION
008350            MOVE 'ANALYSIS MAY BE INCOMPLETE FOR THIS TICKER' TO
008360              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
008370* A DIRECT MATCH ON MISSING SEV AGAINST 'B'
008380            IF W1-MISSING-SEV = 'B'
008390              ADD 1 TO W1-WARN-B-CT
008400* COVERS THE CASE THE IF ABOVE DID NOT CATCH
008410              ELSE
008420              ADD 1 TO W1-WARN-C-CT
008430              END-IF.
008440        3630-EXIT.
008450            EXIT.
008460*
008470* 4000 SERIES - VALUATION AGENT - OWNERS EARNINGS AND MARGIN
008480* OF SAFETY - RBH / WARN-0131
008490        4000-RUN-VA.
008500* OWNER EARNINGS FIRST - THE VALUATION BUILDS OFF OF IT
008510            PERFORM 4100-CALC-OWNER-EARNINGS THRU 4100-EXIT.
008520* MARGIN OF SAFETY AGAINST TODAYS PRICE
008530            PERFORM 4200-CALC-MARGIN-OF-SAFETY THRU 4200-EXIT.
008540        4000-EXIT.
008550            EXIT.
008560*
008570* 4100 - OWNERS EARNINGS = CFO LESS MAINTENANCE CAPEX.  THREE
008580* RUNG FALLBACK WHEN THE GROWTH CAPEX SPLIT IS NOT ON FILE -
008590* TLK / WARN-0233
008600        4100-CALC-OWNER-EARNINGS.
008610* FIRES ONCE TOTAL CAPEX AT GETS ABOVE 0
008620            IF WRN-CAND-TOTAL-CAPEX-AT > 0 AND WRN-GCR-PRESENT
008630              COMPUTE W1-MAINT-CAPEX-AT ROUNDED =
008640                  WRN-CAND-TOTAL-CAPEX-AT *
008650                  (1 - WRN-CAND-GROWTH-CAPEX-RT)
008660* OTHERWISE FALLS THROUGH TO THE ALTERNATE PATH BELOW
008670              ELSE
008680              IF WRN-CAND-TOTAL-CAPEX-AT > 0
008690                  COMPUTE W1-MAINT-CAPEX-AT ROUNDED =
008700                      WRN-CAND-TOTAL-CAPEX-AT * W0-MAINT-CAPEX-RATE
008710* OTHERWISE FALLS THROUGH TO THE ALTERNATE PATH BELOW
008720              ELSE
008730                  COMPUTE W1-MAINT-CAPEX-AT ROUNDED =
008740                      WRN-CAND-CFO-AT * W0-CFO-MAINT-CAPEX-RATE
008750              END-IF
008760              END-IF.
008770* DERIVES OWNER EARNINGS AT FROM WHAT IS ON FILE FOR THIS TICKER
008780            COMPUTE WRN-RSLT-OWNER-EARNINGS-AT ROUNDED =
008790              WRN-CAND-CFO-AT - W1-MAINT-CAPEX-AT.
008800        4100-EXIT.
008810            EXIT.
008820*
008830        4200-CALC-MARGIN-OF-SAFETY.
008840* HOLDS AS LONG AS INTRINSIC BASE AT DOES NOT CLEAR ZERO
008850            IF WRN-CAND-INTRINSIC-BASE-AT NOT > ZERO
008860              MOVE -1.0000 TO WRN-RSLT-MOS-RT
008870* COVERS THE CASE THE IF ABOVE DID NOT CATCH
008880              ELSE
008890              COMPUTE WRN-RSLT-MOS-RT ROUNDED =
008900                  (WRN-CAND-INTRINSIC-BASE-AT -
008910                  WRN-CAND-CURRENT-PRICE-AT) /
008920                  WRN-CAND-INTRINSIC-BASE-AT
008930              END-IF.
008940        4200-EXIT.
008950            EXIT.
008960*
008970* 5000 SERIES - DEVILS ADVOCATE AGENT - VETO SCAN, COUNTER
008980* ARGUMENTS, RECOMMENDATION - RBH / WARN-0131
008990        5000-RUN-DA.
009000* CHECK THE AUTOMATIC VETO RULES BEFORE ANYTHING ELSE
009010            PERFORM 5100-SCAN-VETO-TABLE THRU 5100-EXIT.
009020* TALLY THE DEVILS ADVOCATE COUNTER-ARGUMENTS
009030            PERFORM 5200-BUILD-COUNTER-ARGS THRU 5200-EXIT.
009040* ROLL THE VETO RESULT AND THE ARGUMENT COUNTS INTO ONE VERDICT
009050            PERFORM 5300-SET-DA-RECOMMEND THRU 5300-EXIT.
009060        5000-EXIT.
009070            EXIT.
009080*
009090* 5100 - FIRST-MATCH SCAN OF THE SEVERITY-A VETO ROWS - STOPS
009100* AS SOON AS ONE RULE FIRES - RBH / WARN-0131
009110        5100-SCAN-VETO-TABLE.
009120* LOADS VETO FOUND CDE FOR THE STEPS THAT FOLLOW
009130            MOVE 'N' TO W1-VETO-FOUND-CDE.
009140* CARRIES SPACES OVER TO VETO REASON TXT
009150            MOVE SPACES TO W1-VETO-REASON-TXT.
009160            PERFORM 5110-TEST-ONE-RULE THRU 5110-EXIT
009170              VARYING W1-SCAN-IDX FROM 1 BY 1
009180              UNTIL W1-SCAN-IDX > W1-VETO-RULE-COUNT
009190              OR W1-VETO-FOUND.
009200        5100-EXIT.
009210            EXIT.
009220*
009230        5110-TEST-ONE-RULE.
009240* THIS IS THE GATE ON VETO SEVERITY CDE FOR THE STEP BELOW
009250            IF W1-VETO-SEVERITY-CDE(W1-SCAN-IDX) NOT = 'A'
009260              GO TO 5110-EXIT
009270              END-IF.
009280            PERFORM 5120-RESOLVE-METRIC THRU 5120-EXIT.
009290* BRANCHES ON THE STATE OF METRIC FOUND
009300            IF NOT W1-METRIC-FOUND
009310              GO TO 5110-EXIT
009320              END-IF.
009330            PERFORM 5130-TEST-CONDITION THRU 5130-EXIT.
009340* BRANCHES ON THE STATE OF CONDITION TRUE
009350            IF W1-CONDITION-TRUE
009360              MOVE 'Y' TO W1-VETO-FOUND-CDE
009370              MOVE W1-VETO-DESCRIPTION-TXT(W1-SCAN-IDX) TO
009380                  W1-VETO-REASON-TXT
009390              END-IF.
009400        5110-EXIT.
009410            EXIT.
009420*
009430* 5120 - RESOLVE THE METRIC NAMED ON THE VETO ROW TO ITS VALUE
009440* FOR THIS CANDIDATE - RBH / WARN-0131
009450        5120-RESOLVE-METRIC.
009460* LOADS METRIC FOUND CDE FOR THE STEPS THAT FOLLOW
009470            MOVE 'N' TO W1-METRIC-FOUND-CDE.
009480* METRIC VALUE AT PICKS UP ITS VALUE HERE
009490            MOVE ZERO TO W1-METRIC-VALUE-AT.
009500* A DIRECT MATCH ON VETO METRIC NM AGAINST 'BENEISH-M-SCORE     '
009510            IF W1-VETO-METRIC-NM(W1-SCAN-IDX) = 'BENEISH-M-SCORE     '
009520              MOVE WRN-CAND-BENEISH-M-SCORE TO W1-METRIC-VALUE-AT
009530              MOVE 'Y' TO W1-METRIC-FOUND-CDE
009540              END-IF.
009550* ONLY WHEN VETO METRIC NM COMES IN AT EXACTLY 'CFO-NI-RATIO        '
009560            IF W1-VETO-METRIC-NM(W1-SCAN-IDX) = 'CFO-NI-RATIO        '
009570              MOVE WRN-RSLT-CFO-NI-RATIO-RT TO W1-METRIC-VALUE-AT
009580              MOVE 'Y' TO W1-METRIC-FOUND-CDE
009590              END-IF.
009600* ONLY WHEN VETO METRIC NM COMES IN AT EXACTLY 'MOAT-SCORE          '
009610            IF W1-VETO-METRIC-NM(W1-SCAN-IDX) = 'MOAT-SCORE          '
009620              MOVE WRN-RSLT-MOAT-SCORE-CT TO W1-METRIC-VALUE-AT
009630              MOVE 'Y' TO W1-METRIC-FOUND-CDE
009640              END-IF.
009650* ONLY WHEN VETO METRIC NM COMES IN AT EXACTLY 'MOS                 '
009660            IF W1-VETO-METRIC-NM(W1-SCAN-IDX) = 'MOS                 '
009670              MOVE WRN-RSLT-MOS-RT TO W1-METRIC-VALUE-AT
009680              MOVE 'Y' TO W1-METRIC-FOUND-CDE
009690              END-IF.
009700* ONLY WHEN VETO METRIC NM COMES IN AT EXACTLY 'OWNER-EARNINGS      '
009710            IF W1-VETO-METRIC-NM(W1-SCAN-IDX) = 'OWNER-EARNINGS      '
009720              MOVE WRN-RSLT-OWNER-EARNINGS-AT TO W1-METRIC-VALUE-AT
009730              MOVE 'Y' TO W1-METRIC-FOUND-CDE
009740              END-IF.
009750        5120-EXIT.
009760            EXIT.
009770*
009780* 5130 - TEST THE RULE OPERATOR AGAINST THE RESOLVED VALUE
009790* AND THE RULE THRESHOLD - RBH / WARN-0131
009800        5130-TEST-CONDITION.
009810* SETS CONDITION CDE FROM WHAT WAS WORKED OUT ABOVE
009820            MOVE 'N' TO W1-CONDITION-CDE.
009830* SORTS OUT WHICH OPERATOR THE RULE ROW CALLS FOR
009840            EVALUATE W1-VETO-OPERATOR-CDE(W1-SCAN-IDX)
009850* GT ROW - VETO TRIPS WHEN THE METRIC CLEARS THE THRESHOLD
009860              WHEN 'GT'
009870                  IF W1-METRIC-VALUE-AT >
009880                      W1-VETO-THRESHOLD-VL(W1-SCAN-IDX)
009890                  MOVE 'Y' TO W1-CONDITION-CDE
009900                  END-IF
009910* LT ROW - VETO TRIPS WHEN THE METRIC FALLS SHORT
009920              WHEN 'LT'
009930                  IF W1-METRIC-VALUE-AT <
009940                      W1-VETO-THRESHOLD-VL(W1-SCAN-IDX)
009950                  MOVE 'Y' TO W1-CONDITION-CDE
009960                  END-IF
009970* GE ROW - SAME AS GT BUT ALLOWS AN EXACT MATCH TO TRIP TOO
009980              WHEN 'GE'
009990                  IF W1-METRIC-VALUE-AT >=
010000                      W1-VETO-THRESHOLD-VL(W1-SCAN-IDX)
010010                  MOVE 'Y' TO W1-CONDITION-CDE
010020                  END-IF
010030* LE ROW - SAME AS LT BUT ALLOWS AN EXACT MATCH TO TRIP TOO
010040              WHEN 'LE'
010050                  IF W1-METRIC-VALUE-AT <=
010060                      W1-VETO-THRESHOLD-VL(W1-SCAN-IDX)
010070                  MOVE 'Y' TO W1-CONDITION-CDE
010080                  END-IF
010090* EQ ROW - RARELY USED, BUT A RULE AUTHOR CAN WRITE ONE
010100              WHEN 'EQ'
010110                  IF W1-METRIC-VALUE-AT =
010120                      W1-VETO-THRESHOLD-VL(W1-SCAN-IDX)
010130                  MOVE 'Y' TO W1-CONDITION-CDE
010140                  END-IF
010150* AN UNRECOGNIZED OPERATOR CODE ON THE RULE ROW - SKIP IT
010160              WHEN OTHER
010170                  CONTINUE
010180              END-EVALUATE.
010190        5130-EXIT.
010200            EXIT.
010210*
010220* 5200 - COUNTER ARGUMENTS - SIX CATEGORIES, ORIGIN CODE D -
010230* TLK / WARN-0233
010240        5200-BUILD-COUNTER-ARGS.
010250* CLEARS THE ARGUMENT COUNTS FOR THIS CANDIDATE
010260            MOVE ZERO TO W1-ARG-A-CT W1-ARG-B-CT W1-ARG-C-CT.
010270* 1 OF 6 - ROIC/ROE TOO LOW
010280            PERFORM 5210-CHECK-PROFITABILITY THRU 5210-EXIT.
010290* 2 OF 6 - MOAT SCORE TOO LOW
010300            PERFORM 5220-CHECK-MOAT-CONCERN THRU 5220-EXIT.
010310* 3 OF 6 - PRICE TOO CLOSE TO INTRINSIC VALUE
010320            PERFORM 5230-CHECK-VALUATION-CONCERN THRU 5230-EXIT.
010330* 4 OF 6 - MARGINS TOO UNSTEADY
010340            PERFORM 5240-CHECK-MARGIN-VOLATILITY THRU 5240-EXIT.
010350* 5 OF 6 - CASH CONVERSION TOO WEAK
010360            PERFORM 5250-CHECK-CASH-QUALITY THRU 5250-EXIT.
010370* 6 OF 6 - M-SCORE DRIFTING TOWARD THE MANIPULATION ZONE
010380            PERFORM 5260-CHECK-BENEISH-MONITOR THRU 5260-EXIT.
010390        5200-EXIT.
010400            EXIT.
010410*
010420        5210-CHECK-PROFITABILITY.
010430* FIRES WHEN ROIC RT COMES IN UNDER 0.0800
010440            IF WRN-RSLT-ROIC-RT < 0.0800 AND WRN-RSLT-ROE-RT < 0.1000
010450              PERFORM 5211-ADD-ARG-ROIC-SEVERE THRU 5211-EXIT
010460              PERFORM 5212-ADD-ARG-ROE-SEVERE THRU 5212-EXIT
010470* COVERS THE CASE THE IF ABOVE DID NOT CATCH
010480              ELSE
010490              IF WRN-RSLT-ROIC-RT < 0.1200
010500                  PERFORM 5213-ADD-ARG-ROIC-MODERATE THRU 5213-EXIT
010510              END-IF
010520              IF WRN-RSLT-ROE-RT < 0.1500
010530                  PERFORM 5214-ADD-ARG-ROE-MODERATE THRU 5214-EXIT
010540              END-IF
010550              END-IF.
010560        5210-EXIT.
010570            EXIT.
010580*
010590        5211-ADD-ARG-ROIC-SEVERE.
010600* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
010610            ADD 1 TO W1-WARN-IDX.
010620* TOP-SEVERITY - COUNTS TOWARD AN AUTOMATIC REJECT
010630            MOVE 'A' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX).
010640* ORIGIN D - OUT OF THE DEVILS ADVOCATE PASS
010650            MOVE 'D' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
010660* FILES THIS FINDING UNDER ITS REPORT SECTION
010670            MOVE 'PROFITABILITY' TO
010680              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
010690* WHAT THE MEMO ACTUALLY SAYS TO THE ANALYST
010700            MOVE 'RETURN ON INVESTED CAPITAL IS SEVERELY BELOW TARGET' TO
010710              W1-WARN-CLAIM-TXT(W1-WARN-IDX).
010720* THE NUMBER THAT BACKS THE CLAIM ABOVE
010730            MOVE 'ROIC BELOW 0.08 FOR THE CURRENT PERIOD' TO
010740              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
010750* SPELLS OUT WHY THIS MATTERS TO THE DECISION
010760            MOVE 'CAPITAL MAY NOT BE EARNING AN ADEQUATE RETURN' TO
010770              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
010780* TALLIES TOWARD ARG A CT FOR THE 5300 VERDICT BELOW
010790            ADD 1 TO W1-ARG-A-CT.
010800        5211-EXIT.
010810            EXIT.
010820*
010830        5212-ADD-ARG-ROE-SEVERE.
010840* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
010850            ADD 1 TO W1-WARN-IDX.
010860* TOP-SEVERITY - COUNTS TOWARD AN AUTOMATIC REJECT
010870            MOVE 'A' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX).
010880* ORIGIN D - OUT OF THE DEVILS ADVOCATE PASS
010890            MOVE 'D' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
010900* FILES THIS FINDING UNDER ITS REPORT SECTION
010910            MOVE 'PROFITABILITY' TO
010920              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
010930* THE SENTENCE THAT SHOWS UP IN THE BEAR-CASE SECTION
010940            MOVE 'RETURN ON EQUITY IS SEVERELY BELOW TARGET' TO
010950              W1-WARN-CLAIM-TXT(W1-WARN-IDX).
010960* CITES WHAT TRIPPED THIS FINDING IN THE FIRST PLACE
010970            MOVE 'ROE BELOW 0.10 FOR THE CURRENT PERIOD' TO
010980              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
010990* TIES THE FINDING BACK TO THE INVESTMENT CASE
011000            MOVE 'SHAREHOLDER RETURNS MAY NOT JUSTIFY THE RISK' TO
011010              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
011020* TALLIES TOWARD ARG A CT FOR THE 5300 VERDICT BELOW
011030            ADD 1 TO W1-ARG-A-CT.
011040        5212-EXIT.
011050            EXIT.
011060*
011070        5213-ADD-ARG-ROIC-MODERATE.
011080* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
011090            ADD 1 TO W1-WARN-IDX.
011100* MODERATE - WORTH A MENTION, NOT A DEALBREAKER BY ITSELF
011110            MOVE 'B' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX).
011120* ORIGIN D - OUT OF THE DEVILS ADVOCATE PASS
011130            MOVE 'D' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
011140* FILES THIS FINDING UNDER ITS REPORT SECTION
011150            MOVE 'PROFITABILITY' TO
011160              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
011170* THE SENTENCE THAT SHOWS UP IN THE BEAR-CASE SECTION
011180            MOVE 'RETURN ON INVESTED CAPITAL IS BELOW TARGET' TO
011190              W1-WARN-CLAIM-TXT(W1-WARN-IDX).
011200* CITES WHAT TRIPPED THIS FINDING IN THE FIRST PLACE
011210            MOVE 'ROIC BELOW 0.12 FOR THE CURRENT PERIOD' TO
011220              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
011230* SPELLS OUT WHY THIS MATTERS TO THE DECISION
011240            MOVE 'CAPITAL EFFICIENCY IS WEAKER THAN PREFERRED' TO
011250              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
011260* TALLIES ARG B CT FOR THE 5300 VERDICT BELOW
011270            ADD 1 TO W1-ARG-B-CT.
011280        5213-EXIT.
011290            EXIT.
011300*
011310        5214-ADD-ARG-ROE-MODERATE.
011320* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
011330            ADD 1 TO W1-WARN-IDX.
011340* MODERATE - WORTH A MENTION, NOT A DEALBREAKER BY ITSELF
011350            MOVE 'B' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX).
011360* ORIGIN D - OUT OF THE DEVILS ADVOCATE PASS
011370            MOVE 'D' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
011380* FILES THIS FINDING UNDER ITS REPORT SECTION
011390            MOVE 'PROFITABILITY' TO
011400              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
011410* THE SENTENCE THAT SHOWS UP IN THE BEAR-CASE SECTION
011420            MOVE 'RETURN ON EQUITY IS BELOW TARGET' TO
011430              W1-WARN-CLAIM-TXT(W1-WARN-IDX).
011440* CITES WHAT TRIPPED THIS FINDING IN THE FIRST PLACE
011450            MOVE 'ROE BELOW 0.15 FOR THE CURRENT PERIOD' TO
011460              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
011470* SPELLS OUT WHY THIS MATTERS TO THE DECISION
011480            MOVE 'SHAREHOLDER RETURNS ARE WEAKER THAN PREFERRED' TO
011490              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
011500* TALLIES ARG B CT FOR THE 5300 VERDICT BELOW
011510            ADD 1 TO W1-ARG-B-CT.
011520        5214-EXIT.
011530            EXIT.
011540*
011550        5220-CHECK-MOAT-CONCERN.
011560* FIRES WHEN MOAT SCORE CT COMES IN UNDER 40
011570            IF WRN-RSLT-MOAT-SCORE-CT < 40
011580              PERFORM 5221-ADD-ARG-MOAT-SEVERE THRU 5221-EXIT
011590* COVERS THE CASE THE IF ABOVE DID NOT CATCH
011600              ELSE
011610              IF WRN-RSLT-MOAT-SCORE-CT < 60
011620                  PERFORM 5222-ADD-ARG-MOAT-MODERATE THRU 5222-EXIT
011630              END-IF
011640              END-IF.
011650        5220-EXIT.
011660            EXIT.
011670*
011680        5221-ADD-ARG-MOAT-SEVERE.
011690* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
011700            ADD 1 TO W1-WARN-IDX.
011710* TOP-SEVERITY - COUNTS TOWARD AN AUTOMATIC REJECT
011720            MOVE 'A' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX).
011730* ORIGIN D - OUT OF THE DEVILS ADVOCATE PASS
011740            MOVE 'D' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
011750* FILES THIS FINDING UNDER ITS REPORT SECTION
011760            MOVE 'COMPETITIVE MOAT' TO
011770              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
011780* THE SENTENCE THAT SHOWS UP IN THE BEAR-CASE SECTION
011790            MOVE 'COMPETITIVE MOAT IS WEAK OR UNPROVEN' TO
011800              W1-WARN-CLAIM-TXT(W1-WARN-IDX).
011810* THE NUMBER THAT BACKS THE CLAIM ABOVE
011820            MOVE 'MOAT SCORE BELOW 40 OUT OF 100' TO
011830              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
011840* TIES THE FINDING BACK TO THE INVESTMENT CASE
011850            MOVE 'PRICING POWER MAY NOT SURVIVE NEW COMPETITION' TO
011860              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
011870* TALLIES TOWARD ARG A CT FOR THE 5300 VERDICT BELOW
011880            ADD 1 TO W1-ARG-A-CT.
011890        5221-EXIT.
011900            EXIT.
011910*
011920        5222-ADD-ARG-MOAT-MODERATE.
011930* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
011940            ADD 1 TO W1-WARN-IDX.
011950* MODERATE - WORTH A MENTION, NOT A DEALBREAKER BY ITSELF
011960            MOVE 'B' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX).
011970* ORIGIN D - OUT OF THE DEVILS ADVOCATE PASS
011980            MOVE 'D' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
011990* SORTS THIS ONE INTO THE RIGHT BUCKET FOR 7200
012000            MOVE 'COMPETITIVE MOAT' TO
012010              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
012020* WHAT THE MEMO ACTUALLY SAYS TO THE ANALYST
012030            MOVE 'COMPETITIVE MOAT IS MODEST' TO
012040              W1-WARN-CLAIM-TXT(W1-WARN-IDX).
012050* CITES WHAT TRIPPED THIS FINDING IN THE FIRST PLACE
012060            MOVE 'MOAT SCORE BELOW 60 OUT OF 100' TO
012070              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
012080* TIES THE FINDING BACK TO THE INVESTMENT CASE
012090            MOVE 'PRICING POWER MAY ERODE OVER A FULL CYCLE' TO
012100              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
012110* TALLIES TOWARD ARG B CT FOR THE 5300 VERDICT BELOW
012120            ADD 1 TO W1-ARG-B-CT.
012130        5222-EXIT.
012140            EXIT.
012150*
012160        5230-CHECK-VALUATION-CONCERN.
012170* FIRES WHEN MOS RT COMES IN UNDER 0.3000
012180            IF WRN-RSLT-MOS-RT < 0.3000 AND WRN-RSLT-MOS-RT NOT < 0.1000
012190              PERFORM 5231-ADD-ARG-VALUATION THRU 5231-EXIT
012200              END-IF.
012210        5230-EXIT.
012220            EXIT.
012230*
012240        5231-ADD-ARG-VALUATION.
012250* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
012260            ADD 1 TO W1-WARN-IDX.
012270* MODERATE - WORTH A MENTION, NOT A DEALBREAKER BY ITSELF
012280            MOVE 'B' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX).
012290* ORIGIN D - OUT OF THE DEVILS ADVOCATE PASS
012300            MOVE 'D' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
012310* SORTS THIS ONE INTO THE RIGHT BUCKET FOR 7200
012320            MOVE 'VALUATION' TO
012330              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
012340* WHAT THE MEMO ACTUALLY SAYS TO THE ANALYST
012350            MOVE 'MARGIN OF SAFETY IS THINNER THAN PREFERRED' TO
012360              W1-WARN-CLAIM-TXT(W1-WARN-IDX).
012370* THE NUMBER THAT BACKS THE CLAIM ABOVE
012380            MOVE 'MOS BETWEEN 0.10 AND 0.30 OF INTRINSIC VALUE' TO
012390              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
012400* SPELLS OUT WHY THIS MATTERS TO THE DECISION
012410            MOVE 'LITTLE CUSHION IF THE ESTIMATE PROVES OPTIMISTIC' TO
012420              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
012430* TALLIES TOWARD ARG B CT FOR THE 5300 VERDICT BELOW
012440            ADD 1 TO W1-ARG-B-CT.
012450        5231-EXIT.
012460            EXIT.
012470*
012480        5240-CHECK-MARGIN-VOLATILITY.
012490* FIRES ONCE MARGIN STABLE RT GETS ABOVE 0.1000
012500            IF WRN-RSLT-MARGIN-STABLE-RT > 0.1000
012510              PERFORM 5241-ADD-ARG-MARGIN-VOL THRU 5241-EXIT
012520              END-IF.
012530        5240-EXIT.
012540            EXIT.
012550*
012560        5241-ADD-ARG-MARGIN-VOL.
012570* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
012580            ADD 1 TO W1-WARN-IDX.
012590* MODERATE - WORTH A MENTION, NOT A DEALBREAKER BY ITSELF
012600            MOVE 'B' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX).
012610* ORIGIN D - OUT OF THE DEVILS ADVOCATE PASS
012620            MOVE 'D' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
012630* FILES THIS FINDING UNDER ITS REPORT SECTION
012640            MOVE 'MARGIN VOLATILITY' TO
012650              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
012660* THE SENTENCE THAT SHOWS UP IN THE BEAR-CASE SECTION
012670            MOVE 'GROSS MARGIN HAS BEEN UNSTABLE OVER THE HISTORY' TO
012680              W1-WARN-CLAIM-TXT(W1-WARN-IDX).
012690* CITES WHAT TRIPPED THIS FINDING IN THE FIRST PLACE
012700            MOVE 'MARGIN STDEV ABOVE 0.10 OVER THE FILED YEARS' TO
012710              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
012720* TIES THE FINDING BACK TO THE INVESTMENT CASE
012730            MOVE 'EARNINGS POWER MAY BE LESS PREDICTABLE THAN IT LOOKS' TO
012740              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
012750* TALLIES TOWARD ARG B CT FOR THE 5300 VERDICT BELOW
012760            ADD 1 TO W1-ARG-B-CT.
012770        5241-EXIT.
012780            EXIT.
012790*
012800        5250-CHECK-CASH-QUALITY.
012810* HOLDS AS LONG AS CFO NI RATIO RT DOES NOT DROP BELOW 0.5000
012820            IF WRN-RSLT-CFO-NI-RATIO-RT NOT < 0.5000
012830              AND WRN-RSLT-CFO-NI-RATIO-RT < 0.8000
012840              PERFORM 5251-ADD-ARG-CASH-QUALITY THRU 5251-EXIT
012850              END-IF.
012860        5250-EXIT.
012870            EXIT.
012880*
012890        5251-ADD-ARG-CASH-QUALITY.
012900* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
012910            ADD 1 TO W1-WARN-IDX.
012920* MODERATE - WORTH A MENTION, NOT A DEALBREAKER BY ITSELF
012930            MOVE 'B' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX).
012940* ORIGIN D - OUT OF THE DEVILS ADVOCATE PASS
012950            MOVE 'D' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
012960* SORTS THIS ONE INTO THE RIGHT BUCKET FOR 7200
012970            MOVE 'CASH QUALITY' TO
012980              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
012990* WHAT THE MEMO ACTUALLY SAYS TO THE ANALYST
013000            MOVE 'CASH CONVERSION IS SOMEWHAT WEAK' TO
013010              W1-WARN-CLAIM-TXT(W1-WARN-IDX).
013020* CITES WHAT TRIPPED THIS FINDING IN THE FIRST PLACE
013030            MOVE 'CFO TO NET INCOME RATIO BETWEEN 0.50 AND 0.80' TO
013040              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
013050* SPELLS OUT WHY THIS MATTERS TO THE DECISION
013060            MOVE 'REPORTED EARNINGS ARE ONLY PARTLY BACKED BY CASH' TO
013070              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
013080* TALLIES TOWARD ARG B CT FOR THE 5300 VERDICT BELOW
013090            ADD 1 TO W1-ARG-B-CT.
013100        5251-EXIT.
013110            EXIT.
013120*
013130* WARN-0469 - BAND TEST WAS INVERTED, FIRING BELOW THE BAND
013140* AND MISSING SCORES ACTUALLY IN IT - CMS
013150        5260-CHECK-BENEISH-MONITOR.
013160* ONLY TAKES THIS PATH WHEN BENEISH M SCORE CLEARS -2.4000
013170            IF WRN-CAND-BENEISH-M-SCORE > -2.4000
013180              AND WRN-CAND-BENEISH-M-SCORE NOT > -2.2000
013190              PERFORM 5261-ADD-ARG-BENEISH-MONITOR THRU 5261-EXIT
013200              END-IF.
013210        5260-EXIT.
013220            EXIT.
013230*
013240        5261-ADD-ARG-BENEISH-MONITOR.
013250* NEXT OPEN SLOT IN THE FINDING TABLE FOR THIS CANDIDATE
013260            ADD 1 TO W1-WARN-IDX.
013270* WATCH-LIST ONLY - NOTED FOR NEXT YEAR'S FILING
013280            MOVE 'C' TO W1-WARN-SEVERITY-CDE(W1-WARN-IDX).
013290* ORIGIN D - OUT OF THE DEVILS ADVOCATE PASS
013300            MOVE 'D' TO W1-WARN-ORIGIN-CDE(W1-WARN-IDX).
013310* FILES THIS FINDING UNDER ITS REPORT SECTION
013320            MOVE 'EARNINGS QUALITY' TO
013330              W1-WARN-CATEGORY-TXT(W1-WARN-IDX).
013340* WHAT THE MEMO ACTUALLY SAYS TO THE ANALYST
013350            MOVE 'BENEISH M-SCORE IS APPROACHING THE MANIPULATION ZONE' TO
013360              W1-WARN-CLAIM-TXT(W1-WARN-IDX).
013370* THE NUMBER THAT BACKS THE CLAIM ABOVE
013380            MOVE 'M-SCORE BETWEEN -2.4 AND -2.2' TO
013390              W1-WARN-EVIDENCE-TXT(W1-WARN-IDX).
013400* TIES THE FINDING BACK TO THE INVESTMENT CASE
013410            MOVE 'WORTH A SECOND LOOK AT NEXT YEARS FILING' TO
013420              W1-WARN-IMPACT-TXT(W1-WARN-IDX).
013430* TALLIES TOWARD ARG C CT FOR THE 5300 VERDICT BELOW
013440            ADD 1 TO W1-ARG-C-CT.
013450        5261-EXIT.
013460            EXIT.
013470*
013480* 5300-SET-DA-RECOMMEND
013490* FINAL DEVILS ADVOCATE VERDICT - AN AUTOMATIC VETO OR TWO OR
013500* MORE SEVERITY-A ARGUMENTS IS AN AUTOMATIC REJECT, THREE OR
013510* MORE SEVERITY-B ARGUMENTS IS A REDUCE, OTHERWISE PROCEED - TLK
013520*
013530        5300-SET-DA-RECOMMEND.
013540* WEIGHS VETO FOUND AGAINST WHAT THE RULE CALLS FOR
013550            IF W1-VETO-FOUND
013560              MOVE 'REJECT ' TO WRN-RSLT-DA-RECOMMEND-CDE
013570              MOVE 'Y' TO WRN-RSLT-VETO-FLAG-CDE
013580* OTHERWISE FALLS THROUGH TO THE ALTERNATE PATH BELOW
013590              ELSE
013600              IF W1-ARG-A-CT NOT < 2
013610                  MOVE 'REJECT ' TO WRN-RSLT-DA-RECOMMEND-CDE
013620* WHEN THE TEST ABOVE DOES NOT HOLD, THIS RUNS INSTEAD
013630              ELSE
013640              IF W1-ARG-B-CT NOT < 3
013650                  MOVE 'REDUCE ' TO WRN-RSLT-DA-RECOMMEND-CDE
013660* WHEN THE TEST ABOVE DOES NOT HOLD, THIS RUNS INSTEAD
013670              ELSE
013680                  MOVE 'PROCEED' TO WRN-RSLT-DA-RECOMMEND-CDE
013690              END-IF
013700              END-IF
013710              END-IF.
013720* THIS IS THE GATE ON VETO FLAG CDE FOR THE STEP BELOW
013730            IF WRN-RSLT-VETO-FLAG-CDE NOT = 'Y'
013740              MOVE 'N' TO WRN-RSLT-VETO-FLAG-CDE
013750              END-IF.
013760* SETS VETO REASON TXT HERE
013770            MOVE W1-VETO-REASON-TXT TO WRN-RSLT-VETO-REASON-TXT.
013780        5300-EXIT.
013790            EXIT.
013800*
013810* 6000 SERIES - PORTFOLIO AGENT - TURNS THE DA VERDICT INTO A
013820* BUY/WATCH/REJECT CALL AND A POSITION SIZE - RBH / WARN-0131
013830* REVISED 04/18/97 TLK WARN-0244 TO ADD THE POSITION SIZE FORMULA
013840*
013850        6000-RUN-PA.
013860* THE BUY/WATCH/REJECT CALL
013870            PERFORM 6100-SET-PA-DECISION THRU 6100-EXIT.
013880* SIZE THE POSITION ONLY IF THE CALL IS BUY
013890            PERFORM 6200-CALC-POSITION-SIZE THRU 6200-EXIT.
013900* SET THE TRIP WIRES FOR THE NEXT REVIEW
013910            PERFORM 6300-CALC-MONITOR-PRICES THRU 6300-EXIT.
013920        6000-EXIT.
013930            EXIT.
013940*
013950* 6100 - REJECT BEATS WATCH BEATS BUY - TEST IN THAT ORDER
013960        6100-SET-PA-DECISION.
013970* BRANCHES ON THE STATE OF VETO YES
013980            IF WRN-RSLT-VETO-YES
013990              MOVE 'REJECT' TO WRN-RSLT-PA-DECISION-CDE
014000* OTHERWISE FALLS THROUGH TO THE ALTERNATE PATH BELOW
014010            ELSE
014020          IF WRN-RSLT-DA-REJECT
014030              MOVE 'REJECT' TO WRN-RSLT-PA-DECISION-CDE
014040* COVERS THE CASE THE IF ABOVE DID NOT CATCH
014050          ELSE
014060          IF W1-WARN-A-CT > 0
014070              MOVE 'REJECT' TO WRN-RSLT-PA-DECISION-CDE
014080* OTHERWISE FALLS THROUGH TO THE ALTERNATE PATH BELOW
014090          ELSE
014100          IF WRN-RSLT-DA-REDUCE
014110              MOVE 'WATCH ' TO WRN-RSLT-PA-DECISION-CDE
014120* COVERS THE CASE THE IF ABOVE DID NOT CATCH
014130          ELSE
014140          IF WRN-RSLT-MOS-RT < 0.3000
014150              MOVE 'WATCH ' TO WRN-RSLT-PA-DECISION-CDE
014160* COVERS THE CASE THE IF ABOVE DID NOT CATCH
014170          ELSE
014180          IF WRN-RSLT-MOAT-SCORE-CT < 60
014190              MOVE 'WATCH ' TO WRN-RSLT-PA-DECISION-CDE
014200* WHEN THE TEST ABOVE DOES NOT HOLD, THIS RUNS INSTEAD
014210          ELSE
014220              MOVE 'BUY   ' TO WRN-RSLT-PA-DECISION-CDE
014230          END-IF
014240          END-IF
014250          END-IF
014260          END-IF
014270          END-IF
014280          END-IF.
014290        6100-EXIT.
014300            EXIT.
014310*
014320* 6200 - POSITION SIZE FORMULA IS FIXED BY HEAD OFFICE - DO
014330* NOT CHANGE THE CONSTANTS WITHOUT A SIGNED RESEARCH MEMO - TLK
014340        6200-CALC-POSITION-SIZE.
014350* WEIGHS PA BUY AGAINST WHAT THE RULE CALLS FOR
014360            IF WRN-RSLT-PA-BUY
014370          COMPUTE WRN-RSLT-POSITION-SIZE-RT ROUNDED =
014380              0.0500 + ((WRN-RSLT-MOS-RT - 0.3000) * 0.2500)
014390              + ((WRN-RSLT-MOAT-SCORE-CT - 60) * 0.0025)
014400              - (W1-ARG-B-CT * 0.0100).
014410* FIRES WHEN POSITION SIZE RT COMES IN UNDER 0.0200
014420          IF WRN-RSLT-POSITION-SIZE-RT < 0.0200
014430              MOVE 0.0200 TO WRN-RSLT-POSITION-SIZE-RT
014440          END-IF.
014450* ONLY TAKES THIS PATH WHEN POSITION SIZE RT CLEARS 0.2500
014460          IF WRN-RSLT-POSITION-SIZE-RT > 0.2500
014470              MOVE 0.2500 TO WRN-RSLT-POSITION-SIZE-RT
014480          END-IF.
014490* WHEN THE TEST ABOVE DOES NOT HOLD, THIS RUNS INSTEAD
014500            ELSE
014510          MOVE ZERO TO WRN-RSLT-POSITION-SIZE-RT.
014520            END-IF.
014530        6200-EXIT.
014540            EXIT.
014550*
014560* 6300 - BUY-MORE AND SELL/INVALIDATION TRIP WIRES, TIED TO
014570* THE BASE-CASE INTRINSIC VALUE - QUARTERLY REVIEW ALWAYS SET
014580        6300-CALC-MONITOR-PRICES.
014590* DERIVES BUY MORE PRICE AT FROM WHAT IS ON FILE FOR THIS TICKER
014600            COMPUTE WRN-RSLT-BUY-MORE-PRICE-AT ROUNDED =
014610              WRN-CAND-INTRINSIC-BASE-AT * 0.50.
014620* DERIVES SELL PRICE AT FROM WHAT IS ON FILE FOR THIS TICKER
014630            COMPUTE WRN-RSLT-SELL-PRICE-AT ROUNDED =
014640              WRN-CAND-INTRINSIC-BASE-AT * 1.10.
014650* CARRIES 'Y' OVER TO REVIEW FLAG CDE
014660            MOVE 'Y' TO WRN-RSLT-REVIEW-FLAG-CDE.
014670        6300-EXIT.
014680            EXIT.
014690*
014700* 7000 SERIES - MEMO AND AUDIT AGENT - BUILDS THE RESULT
014710* RECORD, WRITES THE MEMO BLOCK, ROLLS THE RUN TOTALS - RBH
014720*
014730        7000-RUN-MAA.
014740* FIRST THE RESULT RECORD, THEN THE MEMO OFF OF IT
014750            PERFORM 7100-BUILD-RESULT-RECORD THRU 7100-EXIT.
014760* WRITE THE MEMO ONE SECTION AT A TIME
014770            PERFORM 7200-WRITE-MEMO-BLOCK THRU 7200-EXIT.
014780* SENDS THE ASSEMBLED LINE OUT TO THE REPORT
014790            WRITE WRN-RESULT-RECORD.
014800* ROLL THIS CANDIDATE INTO THE RUN TOTALS
014810            PERFORM 7300-UPDATE-CONTROLS THRU 7300-EXIT.
014820        7000-EXIT.
014830            EXIT.
014840*
014850* 7100 - TICKER, RUN DATE, AND THE FIELDS NOT ALREADY SITTING
014860* IN WRN-RESULT-RECORD FROM AN EARLIER STAGE - TLK / WARN-0233
014870        7100-BUILD-RESULT-RECORD.
014880* CARRIES THE TICKER AND TODAYS RUN DATE ONTO THE RESULT RECORD
014890            MOVE WRN-CAND-TICKER-ID TO WRN-RSLT-TICKER-ID.
014900* CARRIES CURRENT DATE CCYY OVER TO ANALYSIS YYYY DTE
014910            MOVE W1-CURRENT-DATE-CCYY TO WRN-RSLT-ANALYSIS-YYYY-DTE.
014920* LOADS ANALYSIS MM DTE FOR THE STEPS THAT FOLLOW
014930            MOVE W1-CURRENT-DATE-MM TO WRN-RSLT-ANALYSIS-MM-DTE.
014940* LOADS ANALYSIS DD DTE FOR THE STEPS THAT FOLLOW
014950            MOVE W1-CURRENT-DATE-DD TO WRN-RSLT-ANALYSIS-DD-DTE.
014960* M-SCORE AND THE VALUATION FIGURES PASS THROUGH UNCHANGED
014970            MOVE WRN-CAND-BENEISH-M-SCORE TO
014980              WRN-RSLT-BENEISH-M-SCORE-RT.
014990* SETS INTRINSIC LOW AT FROM WHAT WAS WORKED OUT ABOVE
015000            MOVE WRN-CAND-INTRINSIC-LOW-AT TO WRN-RSLT-INTRINSIC-LOW-AT.
015010* INTRINSIC BASE AT PICKS UP ITS VALUE HERE
015020            MOVE WRN-CAND-INTRINSIC-BASE-AT TO WRN-RSLT-INTRINSIC-BASE-AT.
015030* LOADS INTRINSIC HIGH AT FOR THE STEPS THAT FOLLOW
015040            MOVE WRN-CAND-INTRINSIC-HIGH-AT TO WRN-RSLT-INTRINSIC-HIGH-AT.
015050* SETS CURRENT PRICE AT FROM WHAT WAS WORKED OUT ABOVE
015060            MOVE WRN-CAND-CURRENT-PRICE-AT TO WRN-RSLT-CURRENT-PRICE-AT.
015070* THE FINDING-SEVERITY COUNTS TALLIED BACK IN THE 3600 SERIES
015080            MOVE W1-WARN-A-CT TO WRN-RSLT-WARN-A-CT.
015090* SETS WARN B CT FROM WHAT WAS WORKED OUT ABOVE
015100            MOVE W1-WARN-B-CT TO WRN-RSLT-WARN-B-CT.
015110* SETS WARN C CT HERE
015120            MOVE W1-WARN-C-CT TO WRN-RSLT-WARN-C-CT.
015130* THE DEVILS ADVOCATE COUNTER-ARGUMENT COUNTS OFF THE 5200 SERIES
015140            MOVE W1-ARG-A-CT TO WRN-RSLT-ARG-A-CT.
015150* SETS ARG B CT HERE
015160            MOVE W1-ARG-B-CT TO WRN-RSLT-ARG-B-CT.
015170* ARG C CT PICKS UP ITS VALUE HERE
015180            MOVE W1-ARG-C-CT TO WRN-RSLT-ARG-C-CT.
015190        7100-EXIT.
015200            EXIT.
015210*
015220* 7200 SERIES - THE MEMO BLOCK, ONE PER CANDIDATE, WRITTEN
015230* TO MEMO-REPORT AS PLAIN DETAIL LINES - NO REPORT WRITER
015240* ON THIS SHOP - RBH / REVISED 06/21/96 TLK WARN-0233
015250*
015260        7200-WRITE-MEMO-BLOCK.
015270* TITLE LINE FIRST
015280            PERFORM 7210-WRITE-TITLE-LINE THRU 7210-EXIT.
015290* THEN THE QUALITY FIGURES
015300            PERFORM 7220-WRITE-QUALITY-LINES THRU 7220-EXIT.
015310* THEN THE VALUATION FIGURES
015320            PERFORM 7230-WRITE-VALUATION-LINES THRU 7230-EXIT.
015330* THEN THE BEAR CASE, IF THERE IS ONE
015340            PERFORM 7240-WRITE-BEARCASE-LINES THRU 7240-EXIT.
015350* THEN THE RISKS LIST
015360            PERFORM 7245-WRITE-RISK-LINES THRU 7245-EXIT.
015370* LAST LINE OF THE MEMO IS THE CALL ITSELF
015380            PERFORM 7250-WRITE-DECISION-LINE THRU 7250-EXIT.
015390        7200-EXIT.
015400            EXIT.
015410*
015420        7210-WRITE-TITLE-LINE.
015430* WIPES THE WORK LINE CLEAN BEFORE THE NEXT FIGURE GOES IN
015440            MOVE SPACES TO W2-MEMO-TITLE-LINE.
015450* TITLE LINE NAMES THE TICKER
015460            STRING 'INVESTMENT MEMO: ' WRN-RSLT-TICKER-ID
015470          DELIMITED BY SIZE INTO W2-TITLE-TXT.
015480* LOADS TITLE DATE FOR THE STEPS THAT FOLLOW
015490            MOVE W1-CURRENT-DATE-CCYYMMDD TO W2-TITLE-DATE.
015500* CARRIES PA DECISION CDE OVER TO TITLE DECISION
015510            MOVE WRN-RSLT-PA-DECISION-CDE TO W2-TITLE-DECISION.
015520* THE ROW IS COMPLETE - WRITES IT TO THE MEMO FILE
015530            WRITE WRN-MEMO-LINE FROM W2-MEMO-TITLE-LINE.
015540        7210-EXIT.
015550            EXIT.
015560*
015570* 7220 - QUALITY LINES - ROIC/ROE AS PERCENT ONE DECIMAL,
015580* MOAT OUT OF 100, MARGIN STABILITY TO TWO DECIMALS - RBH
015590        7220-WRITE-QUALITY-LINES.
015600* STARTS THIS ROW FROM A BLANK LINE
015610            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
015620* WORKS OUT PCT INT FROM THE FIGURES GATHERED SO FAR
015630            COMPUTE W2-PCT-INT ROUNDED = WRN-RSLT-ROIC-RT * 100.
015640* SETS PCT EDIT FROM WHAT WAS WORKED OUT ABOVE
015650            MOVE W2-PCT-INT TO W2-PCT-EDIT.
015660* LABELS THE ROW - RETURN ON INVESTED CAPITAL AS A PERCENT
015670            STRING '   ROIC:           ' W2-PCT-EDIT '%'
015680          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
015690* FLUSHES THIS LINE OUT BEFORE MOVING TO THE NEXT FIGURE
015700            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
015710* CLEARS OUT WHATEVER WAS LEFT FROM THE LAST LINE BUILT
015720            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
015730* WORKS OUT PCT INT FROM THE FIGURES GATHERED SO FAR
015740            COMPUTE W2-PCT-INT ROUNDED = WRN-RSLT-ROE-RT * 100.
015750* SETS PCT EDIT FROM WHAT WAS WORKED OUT ABOVE
015760            MOVE W2-PCT-INT TO W2-PCT-EDIT.
015770* LABELS THE ROW - RETURN ON EQUITY AS A PERCENT
015780            STRING '   ROE:            ' W2-PCT-EDIT '%'
015790          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
015800* PUTS THE FINISHED LINE ON THE PRINT FILE
015810            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
015820* WIPES THE WORK LINE CLEAN BEFORE THE NEXT FIGURE GOES IN
015830            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
015840* MOAT EDIT PICKS UP ITS VALUE HERE
015850            MOVE WRN-RSLT-MOAT-SCORE-CT TO W2-MOAT-EDIT.
015860* LABELS THE ROW - THE COMPOSITE MOAT SCORE OUT OF 100
015870            STRING '   MOAT SCORE:     ' W2-MOAT-EDIT '/100'
015880          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
015890* SENDS THE ASSEMBLED LINE OUT TO THE REPORT
015900            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
015910* STARTS THIS ROW FROM A BLANK LINE
015920            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
015930* SETS RATIO2 WORK FROM WHAT WAS WORKED OUT ABOVE
015940            MOVE WRN-RSLT-MARGIN-STABLE-RT TO W2-RATIO2-WORK.
015950* CARRIES RATIO2 WORK OVER TO RATIO2 EDIT
015960            MOVE W2-RATIO2-WORK TO W2-RATIO2-EDIT.
015970* LABELS THE ROW - HOW STEADY MARGINS HAVE BEEN
015980            STRING '   MARGIN STABILITY: ' W2-RATIO2-EDIT
015990          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
016000* THE ROW IS COMPLETE - WRITES IT TO THE MEMO FILE
016010            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
016020        7220-EXIT.
016030            EXIT.
016040*
016050* 7230 - VALUATION LINES - OWNER EARNINGS AND THE THREE
016060* INTRINSIC VALUES IN WHOLE DOLLARS, PRICE AND MOS IN CENTS
016070* AND PERCENT - TLK / WARN-0233
016080        7230-WRITE-VALUATION-LINES.
016090* CLEARS OUT WHATEVER WAS LEFT FROM THE LAST LINE BUILT
016100            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
016110* DOLLAR EDIT PICKS UP ITS VALUE HERE
016120            MOVE WRN-RSLT-OWNER-EARNINGS-AT TO W2-DOLLAR-EDIT.
016130* LABELS THE ROW - OWNER EARNINGS IN WHOLE DOLLARS
016140            STRING '   OWNER EARNINGS: $' W2-DOLLAR-EDIT
016150          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
016160* FLUSHES THIS LINE OUT BEFORE MOVING TO THE NEXT FIGURE
016170            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
016180* WIPES THE WORK LINE CLEAN BEFORE THE NEXT FIGURE GOES IN
016190            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
016200* SETS PRICE EDIT FROM WHAT WAS WORKED OUT ABOVE
016210            MOVE WRN-RSLT-INTRINSIC-LOW-AT TO W2-PRICE-EDIT.
016220* LABELS THE ROW - THE LOW END OF THE VALUATION RANGE
016230            STRING '   INTRINSIC LOW:  $' W2-PRICE-EDIT
016240          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
016250* PUTS THE FINISHED LINE ON THE PRINT FILE
016260            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
016270* STARTS THIS ROW FROM A BLANK LINE
016280            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
016290* SETS PRICE EDIT FROM WHAT WAS WORKED OUT ABOVE
016300            MOVE WRN-RSLT-INTRINSIC-BASE-AT TO W2-PRICE-EDIT.
016310* LABELS THE ROW - THE BASE-CASE VALUATION FIGURE
016320            STRING '   INTRINSIC BASE: $' W2-PRICE-EDIT
016330          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
016340* SENDS THE ASSEMBLED LINE OUT TO THE REPORT
016350            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
016360* CLEARS OUT WHATEVER WAS LEFT FROM THE LAST LINE BUILT
016370            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
016380* SETS PRICE EDIT FROM WHAT WAS WORKED OUT ABOVE
016390            MOVE WRN-RSLT-INTRINSIC-HIGH-AT TO W2-PRICE-EDIT.
016400* LABELS THE ROW - THE HIGH END OF THE VALUATION RANGE
016410            STRING '   INTRINSIC HIGH: $' W2-PRICE-EDIT
016420          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
016430* THE ROW IS COMPLETE - WRITES IT TO THE MEMO FILE
016440            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
016450* WIPES THE WORK LINE CLEAN BEFORE THE NEXT FIGURE GOES IN
016460            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
016470* SETS PRICE EDIT FROM WHAT WAS WORKED OUT ABOVE
016480            MOVE WRN-RSLT-CURRENT-PRICE-AT TO W2-PRICE-EDIT.
016490* LABELS THE ROW - WHERE THE STOCK IS TRADING TODAY
016500            STRING '   PRICE:          $' W2-PRICE-EDIT
016510          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
016520* FLUSHES THIS LINE OUT BEFORE MOVING TO THE NEXT FIGURE
016530            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
016540* STARTS THIS ROW FROM A BLANK LINE
016550            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
016560* WORKS OUT PCT INT FROM THE FIGURES GATHERED SO FAR
016570            COMPUTE W2-PCT-INT ROUNDED = WRN-RSLT-MOS-RT * 100.
016580* SETS PCT EDIT FROM WHAT WAS WORKED OUT ABOVE
016590            MOVE W2-PCT-INT TO W2-PCT-EDIT.
016600* LABELS THE ROW - HOW MUCH CUSHION IS BUILT INTO THE PRICE
016610            STRING '   MARGIN OF SAFETY: ' W2-PCT-EDIT '%'
016620          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
016630* PUTS THE FINISHED LINE ON THE PRINT FILE
016640            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
016650        7230-EXIT.
016660            EXIT.
016670*
016680* 7240 - BEAR CASE - ONE LINE PER DEVILS ADVOCATE COUNTER-
016690* ARGUMENT, SKIPPING THE DATA QUALITY FINDINGS RAISED EARLIER
016700* IN THE RUN - TLK / WARN-0233
016710        7240-WRITE-BEARCASE-LINES.
016720* THE GATE ON WARN IDX FOR WHAT COMES NEXT
016730            IF W1-WARN-IDX = ZERO
016740          GO TO 7240-EXIT
016750          END-IF.
016760            PERFORM 7241-WRITE-ONE-BEARCASE THRU 7241-EXIT
016770          VARYING W1-WARN-TBL-IDX FROM 1 BY 1
016780          UNTIL W1-WARN-TBL-IDX > W1-WARN-IDX.
016790        7240-EXIT.
016800            EXIT.
016810*
016820        7241-WRITE-ONE-BEARCASE.
016830* CHECKS WARN ORIGIN DA BEFORE GOING ANY FURTHER
016840            IF NOT W1-WARN-ORIGIN-DA(W1-WARN-TBL-IDX)
016850          GO TO 7241-EXIT
016860          END-IF.
016870* CLEARS OUT WHATEVER WAS LEFT FROM THE LAST LINE BUILT
016880            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
016890* ONE BEAR-CASE LINE - SEVERITY, CATEGORY, THEN THE CLAIM
016900            STRING '[' W1-WARN-SEVERITY-CDE(W1-WARN-TBL-IDX) '] '
016910          W1-WARN-CATEGORY-TXT(W1-WARN-TBL-IDX) ': '
016920          W1-WARN-CLAIM-TXT(W1-WARN-TBL-IDX)
016930          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
016940* SENDS THE ASSEMBLED LINE OUT TO THE REPORT
016950            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
016960        7241-EXIT.
016970            EXIT.
016980*
016990* 7245 - RISKS LIST - THE CLAIM SENTENCE OFF EVERY SEVERITY
017000* A OR B FINDING, DATA QUALITY AND DEVILS ADVOCATE ALIKE - TLK
017010        7245-WRITE-RISK-LINES.
017020* THE GATE ON WARN IDX FOR WHAT COMES NEXT
017030            IF W1-WARN-IDX = ZERO
017040          GO TO 7245-EXIT
017050          END-IF.
017060* WIPES THE WORK LINE CLEAN BEFORE THE NEXT FIGURE GOES IN
017070            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
017080* HEADS THE RISK LIST SECTION OF THE MEMO
017090            STRING '   RISKS:' DELIMITED BY SIZE INTO W2-DETAIL-TXT.
017100* THE ROW IS COMPLETE - WRITES IT TO THE MEMO FILE
017110            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
017120            PERFORM 7246-WRITE-ONE-RISK THRU 7246-EXIT
017130          VARYING W1-WARN-TBL-IDX FROM 1 BY 1
017140          UNTIL W1-WARN-TBL-IDX > W1-WARN-IDX.
017150        7245-EXIT.
017160            EXIT.
017170*
017180        7246-WRITE-ONE-RISK.
017190* CHECKS WARN SEVERITY A BEFORE GOING ANY FURTHER
017200            IF NOT W1-WARN-SEVERITY-A(W1-WARN-TBL-IDX)
017210          AND NOT W1-WARN-SEVERITY-B(W1-WARN-TBL-IDX)
017220          GO TO 7246-EXIT
017230          END-IF.
017240* STARTS THIS ROW FROM A BLANK LINE
017250            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
017260* ONE RISK LINE - JUST THE CLAIM SENTENCE, NO SEVERITY TAG
017270            STRING '     - ' W1-WARN-CLAIM-TXT(W1-WARN-TBL-IDX)
017280          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
017290* FLUSHES THIS LINE OUT BEFORE MOVING TO THE NEXT FIGURE
017300            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
017310        7246-EXIT.
017320            EXIT.
017330*
017340* 7250 - DECISION LINE - CITES THE VETO REASON WHEN THE
017350* CANDIDATE WAS VETOED, THE DA RECOMMENDATION OTHERWISE - RBH
017360        7250-WRITE-DECISION-LINE.
017370* CLEARS OUT WHATEVER WAS LEFT FROM THE LAST LINE BUILT
017380            MOVE SPACES TO W2-MEMO-DETAIL-LINE.
017390* WORKS OUT PCT INT FROM THE FIGURES GATHERED SO FAR
017400            COMPUTE W2-PCT-INT ROUNDED =
017410              WRN-RSLT-POSITION-SIZE-RT * 100.
017420* SETS PCT EDIT FROM WHAT WAS WORKED OUT ABOVE
017430            MOVE W2-PCT-INT TO W2-PCT-EDIT.
017440* LAST LINE OF THE MEMO CARRIES THE PORTFOLIO AGENTS CALL
017450            STRING 'DECISION: ' WRN-RSLT-PA-DECISION-CDE
017460          '  POSITION: ' W2-PCT-EDIT '%'
017470          DELIMITED BY SIZE INTO W2-DETAIL-TXT.
017480* PUTS THE FINISHED LINE ON THE PRINT FILE
017490            WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE.
017500* THE GATE ON VETO YES FOR WHAT COMES NEXT
017510            IF WRN-RSLT-VETO-YES
017520          MOVE SPACES TO W2-MEMO-DETAIL-LINE
017530          STRING 'VETOED: ' WRN-RSLT-VETO-REASON-TXT
017540              DELIMITED BY SIZE INTO W2-DETAIL-TXT
017550          WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE
017560* COVERS THE CASE THE IF ABOVE DID NOT CATCH
017570          ELSE
017580          MOVE SPACES TO W2-MEMO-DETAIL-LINE
017590          STRING 'DA RECOMMENDATION: '
017600              WRN-RSLT-DA-RECOMMEND-CDE
017610              DELIMITED BY SIZE INTO W2-DETAIL-TXT
017620          WRITE WRN-MEMO-LINE FROM W2-MEMO-DETAIL-LINE
017630          END-IF.
017640        7250-EXIT.
017650            EXIT.
017660*
017670* 7300 - ROLL THIS CANDIDATES OUTCOME INTO THE RUN TOTALS
017680* TABLE FOR THE 9000 FOOTER - CMS / WARN-0402
017690        7300-UPDATE-CONTROLS.
017700* THE GATE ON PA BUY FOR WHAT COMES NEXT
017710            IF WRN-RSLT-PA-BUY
017720          ADD 1 TO W1-BUY-CT
017730          END-IF.
017740* BRANCHES ON THE STATE OF PA WATCH
017750            IF WRN-RSLT-PA-WATCH
017760          ADD 1 TO W1-WATCH-CT
017770          END-IF.
017780* BRANCHES ON THE STATE OF PA REJECT
017790            IF WRN-RSLT-PA-REJECT
017800          ADD 1 TO W1-REJECT-CT
017810          END-IF.
017820* WEIGHS VETO YES AGAINST WHAT THE RULE CALLS FOR
017830            IF WRN-RSLT-VETO-YES
017840          ADD 1 TO W1-VETO-TOTAL-CT
017850          END-IF.
017860* TALLIES TOWARD WARN A TOTAL CT FOR THE RESULT RECORD
017870            ADD W1-WARN-A-CT TO W1-WARN-A-TOTAL-CT.
017880        7300-EXIT.
017890            EXIT.
017900*
017910* 9000 SERIES - RUN-END CONTROL TOTAL FOOTER - ONE CONTROL
017920* BREAK, END OF FILE ONLY - RBH / REVISED 09/30/02 CMS WARN-0347
017930        9000-PRINT-CONTROLS.
017940* CARRIES SPACES OVER TO MEMO TOTALS LINE
017950            MOVE SPACES TO W2-MEMO-TOTALS-LINE.
017960* BANNER LINE FOR THE CONTROL TOTALS SECTION
017970            STRING '***** WARREN RUN TOTALS *****'
017980          DELIMITED BY SIZE INTO W2-TOT-TEXT.
017990* SENDS THE ASSEMBLED LINE OUT TO THE REPORT
018000            WRITE WRN-MEMO-LINE FROM W2-MEMO-TOTALS-LINE.
018010* CARRIES SPACES OVER TO MEMO TOTALS LINE
018020            MOVE SPACES TO W2-MEMO-TOTALS-LINE.
018030* LOADS CT EDIT FOR THE STEPS THAT FOLLOW
018040            MOVE W1-RECS-READ-CT TO W2-CT-EDIT.
018050* HOW MANY CANDIDATES CAME THROUGH THE FILE THIS RUN
018060            STRING 'RECORDS PROCESSED: ' W2-CT-EDIT
018070          DELIMITED BY SIZE INTO W2-TOT-TEXT.
018080* THE ROW IS COMPLETE - WRITES IT TO THE MEMO FILE
018090            WRITE WRN-MEMO-LINE FROM W2-MEMO-TOTALS-LINE.
018100* CARRIES SPACES OVER TO MEMO TOTALS LINE
018110            MOVE SPACES TO W2-MEMO-TOTALS-LINE.
018120* LOADS CT EDIT FOR THE STEPS THAT FOLLOW
018130            MOVE W1-BUY-CT TO W2-CT-EDIT.
018140* HOW MANY CAME OUT BUY
018150            STRING 'BUY: ' W2-CT-EDIT
018160          DELIMITED BY SIZE INTO W2-TOT-TEXT.
018170* FLUSHES THIS LINE OUT BEFORE MOVING TO THE NEXT FIGURE
018180            WRITE WRN-MEMO-LINE FROM W2-MEMO-TOTALS-LINE.
018190* CARRIES SPACES OVER TO MEMO TOTALS LINE
018200            MOVE SPACES TO W2-MEMO-TOTALS-LINE.
018210* LOADS CT EDIT FOR THE STEPS THAT FOLLOW
018220            MOVE W1-WATCH-CT TO W2-CT-EDIT.
018230* HOW MANY CAME OUT WATCH
018240            STRING 'WATCH: ' W2-CT-EDIT
018250          DELIMITED BY SIZE INTO W2-TOT-TEXT.
018260* PUTS THE FINISHED LINE ON THE PRINT FILE
018270            WRITE WRN-MEMO-LINE FROM W2-MEMO-TOTALS-LINE.
018280* CARRIES SPACES OVER TO MEMO TOTALS LINE
018290            MOVE SPACES TO W2-MEMO-TOTALS-LINE.
018300* LOADS CT EDIT FOR THE STEPS THAT FOLLOW
018310            MOVE W1-REJECT-CT TO W2-CT-EDIT.
018320* HOW MANY CAME OUT REJECT
018330            STRING 'REJECT: ' W2-CT-EDIT
018340          DELIMITED BY SIZE INTO W2-TOT-TEXT.
018350* SENDS THE ASSEMBLED LINE OUT TO THE REPORT
018360            WRITE WRN-MEMO-LINE FROM W2-MEMO-TOTALS-LINE.
018370* CARRIES SPACES OVER TO MEMO TOTALS LINE
018380            MOVE SPACES TO W2-MEMO-TOTALS-LINE.
018390* LOADS CT EDIT FOR THE STEPS THAT FOLLOW
018400            MOVE W1-VETO-TOTAL-CT TO W2-CT-EDIT.
018410* HOW MANY WERE STOPPED BY AN AUTOMATIC VETO RULE
018420            STRING 'VETOES: ' W2-CT-EDIT
018430          DELIMITED BY SIZE INTO W2-TOT-TEXT.
018440* THE ROW IS COMPLETE - WRITES IT TO THE MEMO FILE
018450            WRITE WRN-MEMO-LINE FROM W2-MEMO-TOTALS-LINE.
018460* CARRIES SPACES OVER TO MEMO TOTALS LINE
018470            MOVE SPACES TO W2-MEMO-TOTALS-LINE.
018480* LOADS CT EDIT FOR THE STEPS THAT FOLLOW
018490            MOVE W1-WARN-A-TOTAL-CT TO W2-CT-EDIT.
018500* HOW MANY TOP-SEVERITY DATA-QUALITY FINDINGS TURNED UP
018510            STRING 'SEVERITY A WARNINGS: ' W2-CT-EDIT
018520          DELIMITED BY SIZE INTO W2-TOT-TEXT.
018530* FLUSHES THIS LINE OUT BEFORE MOVING TO THE NEXT FIGURE
018540            WRITE WRN-MEMO-LINE FROM W2-MEMO-TOTALS-LINE.
018550        9000-EXIT.
018560            EXIT.
018570*
018580* 0900 - CLOSE THE SHOP - RBH / WARN-0131
018590        0900-TERMINATE.
018600* SHUTS THE FILE DOWN CLEANLY AT END OF RUN
018610            CLOSE CANDIDATE-FILE.
018620* SHUTS THE FILE DOWN CLEANLY AT END OF RUN
018630            CLOSE VETO-RULES-FILE.
018640* SHUTS THE FILE DOWN CLEANLY AT END OF RUN
018650            CLOSE RESULTS-FILE.
018660* SHUTS THE FILE DOWN CLEANLY AT END OF RUN
018670            CLOSE MEMO-REPORT.
018680        0900-EXIT.
018690            EXIT.
