000100* WRN.WARN04
000110* COUNTER-ARGUMENT / DATA-INTEGRITY WARNING ENTRY - ONE PER
000120* FINDING RAISED BY THE DATA QUALITY AGENT OR THE DEVILS
000130* ADVOCATE AGENT FOR THE CANDIDATE CURRENTLY IN PROCESS.
000140* COPIED INTO THE W1-WARNING-TABLE OCCURS AREA IN WORKING
000150* STORAGE OF WRN.R00100 - NOT A FILE OF ITS OWN.
000160*
000170* MAINTENANCE HISTORY
000180* 05/14/93  RBH  WARN-0131  ORIGINAL FINDING ENTRY LAYOUT
000190* 11/09/94  TLK  WARN-0188  SEVERITY NOW A/B/C, WAS Y/N FLAG
000200* 06/21/96  TLK  WARN-0233  ADDED CATEGORY AND IMPACT TEXT
000210*
000220        01  WRN-WARNING-ENTRY.
000230            05  WRN-WARN-SEVERITY-CDE        PIC X(1).
000240            88  WRN-WARN-SEVERITY-A              VALUE 'A'.
000250            88  WRN-WARN-SEVERITY-B              VALUE 'B'.
000260            88  WRN-WARN-SEVERITY-C              VALUE 'C'.
000270            05  WRN-WARN-ORIGIN-CDE           PIC X(1).
000280            88  WRN-WARN-ORIGIN-DQA               VALUE 'Q'.
000290            88  WRN-WARN-ORIGIN-DA                VALUE 'D'.
000300            05  WRN-WARN-CATEGORY-TXT         PIC X(20).
000310            05  WRN-WARN-CLAIM-TXT            PIC X(60).
000320            05  WRN-WARN-EVIDENCE-TXT         PIC X(60).
000330            05  WRN-WARN-IMPACT-TXT           PIC X(60).
000340*   THE FOUR TEXT FIELDS RESTATED AS ONE BLOCK FOR THE MEMO
000350*   PRINT PARAGRAPHS THAT JUST WANT THE WHOLE WRITE-UP - TLK
000360            05  WRN-WARN-TEXT-ALT REDEFINES WRN-WARN-CATEGORY-TXT.
000370            10  WRN-WARN-FULL-TEXT            PIC X(200).
000380*   SEVERITY + ORIGIN RESTATED AS A 2-BYTE SORT/FILTER KEY
000390            05  WRN-WARN-CODE-ALT REDEFINES WRN-WARN-SEVERITY-CDE.
000400            10  WRN-WARN-CODE-PAIR             PIC X(2).
000410*   WHOLE ENTRY RESTATED AS ONE RAW FIELD FOR TABLE-TO-TABLE
000420*   COPY WHEN A FINDING IS PROMOTED FROM DQA TO THE DA REVIEW
000430            05  WRN-WARN-RAW-ENTRY REDEFINES WRN-WARN-SEVERITY-CDE
000440                                        PIC X(202).
000450*   PAD TO A ROUND RECORD WIDTH FOR THE TABLE-HANDLING ROUTINES
000460*   THAT MOVE WHOLE ENTRIES - TLK / WARN-0233
000470            05  FILLER                        PIC X(2).
