000100* WRN.RSLT03
000110* ANALYSIS RESULT RECORD - ONE PER TICKER, WRITTEN TO
000120* RESULTS-FILE BY THE MEMO AND AUDIT AGENT AFTER THE DQA,
000130* VA, DA AND PA STAGES HAVE ALL RUN.  CARRIES THE QUALITY
000140* METRICS, THE VALUATION FIGURES, AND THE FINAL DECISION.
000150*
000160* MAINTENANCE HISTORY
000170* 04/02/93  RBH  WARN-0131  ORIGINAL RESULT LAYOUT
000180* 11/09/94  TLK  WARN-0188  ADDED BENEISH M-SCORE TO OUTPUT
000190* 06/21/96  TLK  WARN-0233  ADDED DA/PA DECISION CODES
000200* 01/08/99  DWP  WARN-0291  Y2K - EXPANDED ANALYSIS DATE CCYY
000210* 09/30/02  CMS  WARN-0347  ADDED MONITORING PRICE PAIR
000220* 04/18/05  CMS  WARN-0402  ADDED WARNING/ARGUMENT COUNT AREA
000230*
000240        01  WRN-RESULT-RECORD.
000250* MATCHES THE TICKER ON THE INBOUND CANDIDATE RECORD
000260            05  WRN-RSLT-TICKER-ID           PIC X(8).
000270* THE RUN DATE, NOT THE FILING DATE ON THE SOURCE STATEMENTS
000280            05  WRN-RSLT-ANALYSIS-DTE.
000290            10  WRN-RSLT-ANALYSIS-YYYY-DTE.
000300* CENTURY/YEAR SPLIT OUT OF THE RUN DATE - Y2K, WARN-0291
000310         15  WRN-RSLT-ANALYSIS-CC-DTE  PIC 9(2).
000320         15  WRN-RSLT-ANALYSIS-YY-DTE  PIC 9(2).
000330* MONTH AND DAY ROUND OUT THE ANALYSIS DATE
000340            10  WRN-RSLT-ANALYSIS-MM-DTE      PIC 9(2).
000350            10  WRN-RSLT-ANALYSIS-DD-DTE      PIC 9(2).
000360* THE FIVE DQA FIGURES CARRIED FORWARD FOR THE MEMO - WARN-0131
000370            05  WRN-RSLT-QUALITY-AREA.
000380* RETURN ON INVESTED CAPITAL - DRIVES THE PRICE-POWER SUB-SCORE
000390            10  WRN-RSLT-ROIC-RT              PIC S9V9(4)
000400                         SIGN IS TRAILING SEPARATE.
000410* RETURN ON EQUITY - PRIOR AND CURRENT YEAR EQUITY AVERAGED
000420            10  WRN-RSLT-ROE-RT               PIC S9V9(4)
000430                         SIGN IS TRAILING SEPARATE.
000440* STANDARD DEVIATION OF GROSS MARGIN OVER THE HISTORY FILE
000450            10  WRN-RSLT-MARGIN-STABLE-RT     PIC S9V9(4)
000460                         SIGN IS TRAILING SEPARATE.
000470* CASH FLOW FROM OPS OVER NET INCOME - THE EARNINGS-QUALITY CHECK
000480            10  WRN-RSLT-CFO-NI-RATIO-RT      PIC S9V9(4)
000490                         SIGN IS TRAILING SEPARATE.
000500* COMPOSITE SCORE OUT OF 100 FROM THE THREE MOAT SUB-SCORES
000510            10  WRN-RSLT-MOAT-SCORE-CT        PIC 9(3).
000520* PASSED THROUGH FROM THE CANDIDATE RECORD UNCHANGED
000530            10  WRN-RSLT-BENEISH-M-SCORE-RT   PIC S9V9(4)
000540                         SIGN IS TRAILING SEPARATE.
000550*   QUALITY AREA RESTATED AS A 4-RATIO TABLE PLUS MOAT/BENEISH
000560*   FOR THE CALIBRATION SELF-TEST REPORT - WARN-0402
000570            05  WRN-RSLT-QUALITY-ALT REDEFINES WRN-RSLT-QUALITY-AREA.
000580* ROIC/ROE/MARGIN-STABLE/CFO-NI IN TABLE FORM FOR THE SELF-TEST
000590            10  WRN-RSLT-RATIO-TABLE         PIC S9V9(4)
000600                         SIGN IS TRAILING SEPARATE OCCURS 4 TIMES.
000610* SAME MOAT SCORE, JUST SEEN THROUGH THE REDEFINES
000620            10  WRN-RSLT-MOAT-SCORE-ALT      PIC 9(3).
000630* SAME BENEISH M-SCORE, JUST SEEN THROUGH THE REDEFINES
000640            10  WRN-RSLT-BENEISH-ALT         PIC S9V9(4)
000650                         SIGN IS TRAILING SEPARATE.
000660* OWNER EARNINGS AND THE THREE INTRINSIC-VALUE SCENARIOS - WARN-0131
000670            05  WRN-RSLT-VALUATION-AREA.
000680* NET INCOME LESS GROWTH CAPEX, PLUS BACK THE MAINTENANCE PORTION
000690            10  WRN-RSLT-OWNER-EARNINGS-AT   PIC S9(11)
000700                         SIGN IS TRAILING SEPARATE.
000710* THE CONSERVATIVE END OF THE VALUATION RANGE
000720            10  WRN-RSLT-INTRINSIC-LOW-AT    PIC S9(7)V99
000730                         SIGN IS TRAILING SEPARATE.
000740* THE VALUE THE BUY-MORE AND SELL TRIP WIRES ARE BUILT OFF OF
000750            10  WRN-RSLT-INTRINSIC-BASE-AT   PIC S9(7)V99
000760                         SIGN IS TRAILING SEPARATE.
000770* THE OPTIMISTIC END OF THE VALUATION RANGE
000780            10  WRN-RSLT-INTRINSIC-HIGH-AT   PIC S9(7)V99
000790                         SIGN IS TRAILING SEPARATE.
000800* PASSED THROUGH FROM THE CANDIDATE RECORD AS OF THE RUN DATE
000810            10  WRN-RSLT-CURRENT-PRICE-AT    PIC S9(7)V99
000820                         SIGN IS TRAILING SEPARATE.
000830* MARGIN OF SAFETY - HOW MUCH CUSHION IS BAKED INTO THE PRICE
000840            10  WRN-RSLT-MOS-RT              PIC S9V9(4)
000850                         SIGN IS TRAILING SEPARATE.
000860*   VALUATION AREA RESTATED WITH THE FOUR PRICE FIELDS AS AN
000870*   OCCURS TABLE FOR THE MEMO SENSITIVITY LINE - WARN-0347
000880            05  WRN-RSLT-VALUATION-ALT REDEFINES WRN-RSLT-VALUATION-AREA.
000890* SAME OWNER EARNINGS, JUST SEEN THROUGH THE REDEFINES
000900            10  WRN-RSLT-OWNER-EARN-ALT      PIC S9(11)
000910                         SIGN IS TRAILING SEPARATE.
000920* LOW/BASE/HIGH/CURRENT IN TABLE FORM FOR THE MEMO SENSITIVITY LINE
000930            10  WRN-RSLT-PRICE-TABLE         PIC S9(7)V99
000940                         SIGN IS TRAILING SEPARATE OCCURS 4 TIMES.
000950* SAME MARGIN OF SAFETY, JUST SEEN THROUGH THE REDEFINES
000960            10  WRN-RSLT-MOS-ALT             PIC S9V9(4)
000970                         SIGN IS TRAILING SEPARATE.
000980* THE FOUR-STAGE VERDICT - VETO, DA CALL, PA CALL, POSITION SIZE
000990            05  WRN-RSLT-DECISION-AREA.
001000* Y MEANS AN AUTOMATIC VETO RULE TRIPPED - NOTHING ELSE MATTERS
001010            10  WRN-RSLT-VETO-FLAG-CDE       PIC X(1).
001020            88  WRN-RSLT-VETO-YES                VALUE 'Y'.
001030            88  WRN-RSLT-VETO-NO                 VALUE 'N'.
001040* THE RULE DESCRIPTION THAT TRIPPED THE VETO, IF ANY
001050            10  WRN-RSLT-VETO-REASON-TXT     PIC X(60).
001060* THE DEVILS ADVOCATE VERDICT OUT OF 5300
001070            10  WRN-RSLT-DA-RECOMMEND-CDE    PIC X(7).
001080            88  WRN-RSLT-DA-REJECT               VALUE 'REJECT '.
001090            88  WRN-RSLT-DA-REDUCE               VALUE 'REDUCE '.
001100            88  WRN-RSLT-DA-PROCEED              VALUE 'PROCEED'.
001110* THE FINAL CALL - REJECT BEATS WATCH BEATS BUY
001120            10  WRN-RSLT-PA-DECISION-CDE     PIC X(6).
001130            88  WRN-RSLT-PA-BUY                 VALUE 'BUY   '.
001140            88  WRN-RSLT-PA-WATCH               VALUE 'WATCH '.
001150            88  WRN-RSLT-PA-REJECT              VALUE 'REJECT'.
001160* ZERO UNLESS THE PA CALL CAME BACK BUY
001170            10  WRN-RSLT-POSITION-SIZE-RT    PIC 9V9(4).
001180* HALF OF THE BASE-CASE INTRINSIC VALUE
001190            10  WRN-RSLT-BUY-MORE-PRICE-AT   PIC S9(7)V99
001200                         SIGN IS TRAILING SEPARATE.
001210* ONE TEN PERCENT OVER THE BASE-CASE INTRINSIC VALUE
001220            10  WRN-RSLT-SELL-PRICE-AT       PIC S9(7)V99
001230                         SIGN IS TRAILING SEPARATE.
001240* ALWAYS Y - EVERY CANDIDATE GETS A QUARTERLY REVIEW
001250            10  WRN-RSLT-REVIEW-FLAG-CDE     PIC X(1).
001260            88  WRN-RSLT-REVIEW-YES              VALUE 'Y'.
001270* FINDING AND COUNTER-ARGUMENT TALLIES OFF THE 3600/5200 SERIES
001280            05  WRN-RSLT-WARNING-COUNT-AREA.
001290* HOW MANY TOP-SEVERITY DATA-QUALITY FINDINGS TURNED UP
001300            10  WRN-RSLT-WARN-A-CT           PIC 9(2).
001310* MID-SEVERITY DATA-QUALITY FINDING COUNT
001320            10  WRN-RSLT-WARN-B-CT           PIC 9(2).
001330* LOW-SEVERITY DATA-QUALITY FINDING COUNT
001340            10  WRN-RSLT-WARN-C-CT           PIC 9(2).
001350* HOW MANY TOP-SEVERITY DEVILS ADVOCATE ARGUMENTS TURNED UP
001360            10  WRN-RSLT-ARG-A-CT            PIC 9(2).
001370* MID-SEVERITY COUNTER-ARGUMENT COUNT
001380            10  WRN-RSLT-ARG-B-CT            PIC 9(2).
001390* LOW-SEVERITY COUNTER-ARGUMENT COUNT
001400            10  WRN-RSLT-ARG-C-CT            PIC 9(2).
001410*   COUNT AREA RESTATED AS A 6-ELEMENT TABLE FOR THE RUN-END
001420*   CONTROL TOTAL ACCUMULATION LOOP - WARN-0402
001430            05  WRN-RSLT-COUNT-ALT REDEFINES WRN-RSLT-WARNING-COUNT-AREA.
001440* WARN-A/B/C THEN ARG-A/B/C IN A SINGLE OCCURS FOR 9000S LOOP
001450            10  WRN-RSLT-COUNT-TABLE        PIC 9(2) OCCURS 6 TIMES.
001460            05  FILLER                       PIC X(20).
