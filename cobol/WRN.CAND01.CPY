000100* WRN.CAND01
000110* CANDIDATE ANALYSIS INPUT RECORD - ONE PER TICKER SUBMITTED
000120* TO THE WARREN RULE ENGINE FOR A GIVEN RUN.  CARRIES A YEAR
000130* OF FINANCIAL STATEMENT FIGURES PLUS UP TO FIVE YEARS OF
000140* GROSS MARGIN, ROIC AND REVENUE GROWTH HISTORY, AND THE
000150* CURRENT MARKET PRICE USED BY THE VALUATION AGENT.
000160*
000170* MAINTENANCE HISTORY
000180* 07/14/92  RBH  WARN-0114  ORIGINAL LAYOUT FOR PILOT RUN
000190* 02/02/93  RBH  WARN-0131  ADDED PRIOR YEAR EQUITY/FLAG FOR ROE
000200* 11/09/94  TLK  WARN-0188  ADDED BENEISH M-SCORE FIELD
000210* 06/21/96  TLK  WARN-0233  ADDED GROWTH CAPEX RATIO + GCR FLAG
000220* 01/08/99  DWP  WARN-0291  Y2K - EXPANDED DATE WORK AREAS
000230* 09/30/02  CMS  WARN-0347  ADDED INTRINSIC VALUE LOW/HIGH RANGE
000240*
000250        01  WRN-CANDIDATE-RECORD.
000260* THE EXCHANGE TICKER - RIGHT-JUSTIFIED, SPACE-PADDED ON THE LEFT
000270            05  WRN-CAND-TICKER-ID            PIC X(8).
000280* SPLITS THE TICKER FOR SHOPS THAT FILE UNDER A CLASS SUFFIX
000290            05  WRN-CAND-TICKER-ALT REDEFINES WRN-CAND-TICKER-ID.
000300* THE BASE SYMBOL, LEFT OF THE DOT OR DASH CLASS MARKER
000310            10  WRN-CAND-TICKER-PREFIX     PIC X(4).
000320* THE CLASS SUFFIX ITSELF, WHEN THE TICKER CARRIES ONE
000330         10  WRN-CAND-TICKER-SUFFIX     PIC X(4).
000340* THE TRAILING-YEAR INCOME STATEMENT AND BALANCE SHEET FIGURES
000350* THE PROFITABILITY AND DATA-QUALITY AGENTS WORK FROM - WARN-0114
000360            05  WRN-CAND-FINANCIALS-AREA.
000370* OPERATING INCOME OFF THE INCOME STATEMENT - NOPAT STARTS HERE
000380            10  WRN-CAND-OPER-INCOME-AT    PIC S9(11)
000390                         SIGN IS TRAILING SEPARATE.
000400* EFFECTIVE TAX RATE - FEEDS THE OWNER-EARNINGS NOPAT FIGURE
000410            10  WRN-CAND-TAX-RATE-RT       PIC 9(1)V9(4).
000420* TOTAL ASSETS - DENOMINATOR SIDE OF THE ROIC CALCULATION
000430            10  WRN-CAND-TOTAL-ASSETS-AT   PIC S9(11)
000440                         SIGN IS TRAILING SEPARATE.
000450* SUBTRACTED FROM TOTAL ASSETS TO GET INVESTED CAPITAL FOR ROIC
000460            10  WRN-CAND-CURR-LIAB-AT      PIC S9(11)
000470                         SIGN IS TRAILING SEPARATE.
000480* ALSO BACKED OUT OF INVESTED CAPITAL - CASH EARNS NO RETURN
000490            10  WRN-CAND-CASH-AT           PIC S9(11)
000500                         SIGN IS TRAILING SEPARATE.
000510* BOTTOM LINE OFF THE INCOME STATEMENT - THE ROE NUMERATOR
000520            10  WRN-CAND-NET-INCOME-AT     PIC S9(11)
000530                         SIGN IS TRAILING SEPARATE.
000540* CURRENT AND PRIOR-YEAR EQUITY - ROE IS AN AVERAGE OF THE TWO
000550            10  WRN-CAND-EQUITY-CUR-AT     PIC S9(11)
000560                         SIGN IS TRAILING SEPARATE.
000570* PRIOR-YEAR SIDE OF THE AVERAGE - SEE THE PRESENT FLAG BELOW
000580            10  WRN-CAND-EQUITY-PRV-AT     PIC S9(11)
000590                         SIGN IS TRAILING SEPARATE.
000600* SOME TICKERS ARE FIRST-YEAR FILERS WITH NO PRIOR EQUITY ON FILE
000610            10  WRN-CAND-EQUITY-PRV-CDE    PIC X(1).
000620            88  WRN-EQUITY-PRV-PRESENT         VALUE 'Y'.
000630            88  WRN-EQUITY-PRV-ABSENT          VALUE 'N'.
000640* UP TO FIVE YEARS OF MARGIN/ROIC/GROWTH HISTORY FOR THE MOAT
000650* SCORE - WARN-0131, COUNT FIELDS HANDLE A SHORT HISTORY FILE
000660            05  WRN-CAND-HISTORY-AREA.
000670* YEAR-BY-YEAR GROSS MARGIN - THE MOAT SCORE STABILITY LEG
000680            10  WRN-CAND-GROSS-MARGIN-HIST PIC S9V9(4)
000690                         SIGN IS TRAILING SEPARATE OCCURS 5 TIMES.
000700* HOW MANY OF THE 5 MARGIN SLOTS ABOVE ARE ACTUALLY POPULATED
000710            10  WRN-CAND-GM-COUNT-CT      PIC 9(1).
000720* YEAR-BY-YEAR ROIC - THE MOAT SCORE PRICE-POWER LEG
000730            10  WRN-CAND-ROIC-HIST        PIC S9V9(4)
000740                         SIGN IS TRAILING SEPARATE OCCURS 5 TIMES.
000750* HOW MANY OF THE 5 ROIC SLOTS ABOVE ARE ACTUALLY POPULATED
000760            10  WRN-CAND-ROIC-COUNT-CT    PIC 9(1).
000770* YEAR-BY-YEAR REVENUE GROWTH - THE MOAT SCORE PERSISTENCE LEG
000780            10  WRN-CAND-REV-GROWTH-HIST  PIC S9V9(4)
000790                         SIGN IS TRAILING SEPARATE OCCURS 5 TIMES.
000800* HOW MANY OF THE 5 GROWTH SLOTS ABOVE ARE ACTUALLY POPULATED
000810            10  WRN-CAND-RG-COUNT-CT      PIC 9(1).
000820*   HISTORY AREA RESTATED AS A 3-ROW TABLE (MARGIN/ROIC/GROWTH)
000830*   FOR THE MOAT SCORE TABLE-SEARCH PARAGRAPHS - WARN-0233
000840            05  WRN-CAND-HIST-TABLE REDEFINES WRN-CAND-HISTORY-AREA.
000850* ROW 1 IS MARGIN, ROW 2 IS ROIC, ROW 3 IS GROWTH - SAME ORDER
000860            10  WRN-CAND-HIST-ROW OCCURS 3 TIMES.
000870* THE 5 YEARLY FIGURES FOR WHICHEVER METRIC THIS ROW REPRESENTS
000880            15  WRN-CAND-HIST-VALUE    PIC S9V9(4)
000890                             SIGN IS TRAILING SEPARATE OCCURS 5 TIMES.
000900* HOW MANY OF THIS ROWS 5 SLOTS ARE ACTUALLY POPULATED
000910            15  WRN-CAND-HIST-ROW-CT   PIC 9(1).
000920* CASH FLOW STATEMENT FIGURES - CFO TO NET INCOME FEEDS THE
000930* EARNINGS-QUALITY CHECK, CAPEX FEEDS OWNER EARNINGS - WARN-0188
000940            05  WRN-CAND-CASH-FLOW-AREA.
000950* CASH FLOW FROM OPERATIONS - NUMERATOR OF THE QUALITY CHECK
000960            10  WRN-CAND-CFO-AT           PIC S9(11)
000970                         SIGN IS TRAILING SEPARATE.
000980* ALL CAPITAL SPENDING - SPLIT BELOW INTO GROWTH AND MAINTENANCE
000990            10  WRN-CAND-TOTAL-CAPEX-AT   PIC S9(11)
001000                         SIGN IS TRAILING SEPARATE.
001010* HOW MUCH OF CAPEX IS GROWTH VS MAINTENANCE - WARN-0233
001020            10  WRN-CAND-GROWTH-CAPEX-RT  PIC 9(1)V9(4).
001030* OLDER HISTORY FILES DO NOT ALWAYS CARRY THIS SPLIT
001040            10  WRN-CAND-GCR-PRESENT-CDE  PIC X(1).
001050            88  WRN-GCR-PRESENT               VALUE 'Y'.
001060            88  WRN-GCR-ABSENT                VALUE 'N'.
001070* THE EARNINGS-MANIPULATION SCREEN - WARN-0188
001080            10  WRN-CAND-BENEISH-M-SCORE  PIC S9V9(4)
001090                         SIGN IS TRAILING SEPARATE.
001100* THE THREE INTRINSIC-VALUE SCENARIOS AND TODAYS PRICE - THE
001110* VALUATION AGENT FILLS THESE IN BEFORE THE RESULT IS BUILT
001120            05  WRN-CAND-VALUATION-AREA.
001130* THE MOST-LIKELY CASE - BUY-MORE AND SELL PRICES KEY OFF THIS ONE
001140            10  WRN-CAND-INTRINSIC-BASE-AT PIC S9(7)V99
001150                          SIGN IS TRAILING SEPARATE.
001160* THE CONSERVATIVE END OF THE RANGE
001170            10  WRN-CAND-INTRINSIC-LOW-AT  PIC S9(7)V99
001180                          SIGN IS TRAILING SEPARATE.
001190* THE OPTIMISTIC END OF THE RANGE
001200            10  WRN-CAND-INTRINSIC-HIGH-AT PIC S9(7)V99
001210                          SIGN IS TRAILING SEPARATE.
001220* MARKET PRICE AS OF THE RUN DATE, NOT AS OF THE FILING DATE
001230            10  WRN-CAND-CURRENT-PRICE-AT  PIC S9(7)V99
001240                          SIGN IS TRAILING SEPARATE.
001250*   VALUATION AREA RESTATED AS A 4-ELEMENT PRICE TABLE FOR
001260*   THE MARGIN-OF-SAFETY SENSITIVITY DISPLAY - WARN-0347
001270            05  WRN-CAND-VALUATION-ALT REDEFINES WRN-CAND-VALUATION-AREA.
001280* LOW/BASE/HIGH/CURRENT IN TABLE FORM FOR THE SENSITIVITY DISPLAY
001290            10  WRN-CAND-VALUATION-PRICE  PIC S9(7)V99
001300                         SIGN IS TRAILING SEPARATE OCCURS 4 TIMES.
001310            05  FILLER                     PIC X(20).
